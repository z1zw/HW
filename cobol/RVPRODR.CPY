000100******************************************************************
000200* COPY        : RVPRODR                                          *
000300* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS (CATALOGO) QUE    *
000500*             : ALIMENTA AL MOTOR DE SIMULACION RVSIM001. UN      *
000600*             : REGISTRO POR SKU, LONGITUD FIJA, LINEA SECUENCIAL*
000700* FECHA       : 03/02/2024                                       *
000800* PROGRAMADOR : C. EEDR (ERICK DANIEL RAMIREZ DIVAS)              *
000900******************************************************************
001000 01  REG-RVPROD.
001100     05  RVPR-SKU                    PIC 9(06).
001200     05  RVPR-SKU-ALFA REDEFINES RVPR-SKU
001300                                      PIC X(06).
001400     05  RVPR-NOMBRE                 PIC X(30).
001500     05  RVPR-TIPO                   PIC X(20).
001600         88  RVPR-TIPO-LECHE                  VALUE 'Milk'.
001700         88  RVPR-TIPO-CEREAL                 VALUE 'Cereal'.
001800         88  RVPR-TIPO-BEBE                   VALUE 'Baby Food'.
001900         88  RVPR-TIPO-PANAL                  VALUE 'Diapers'.
002000         88  RVPR-TIPO-MANI                   VALUE 'Peanut Butter'.
002100         88  RVPR-TIPO-PAN                    VALUE 'Bread'.
002200         88  RVPR-TIPO-JALEA                  VALUE 'Jelly/Jam'.
002300     05  RVPR-PRECIO-BASE            PIC S9(05)V99.
002400     05  FILLER                      PIC X(13).
