000100******************************************************************
000200* COPY        : RVCATT                                           *
000300* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000400* DESCRIPCION : TABLAS MAESTRAS EN MEMORIA DEL MOTOR DE           *
000500*             : SIMULACION Y DEL AGREGADOR DE ESTADISTICAS.       *
000600*             : CONTIENE EL CATALOGO CARGADO DE RVPROD, LOS       *
000700*             : INDICES DE SKU POR TIPO, LOS ACUMULADORES         *
000800*             : CORRIENTES, LA TABLA DE FECHAS CON VENTA Y LAS    *
000900*             : LINEAS DE REPORTE (ACTUAL/PREDICHO).              *
001000* FECHA       : 04/02/2024                                       *
001100* PROGRAMADOR : C. EEDR (ERICK DANIEL RAMIREZ DIVAS)              *
001200******************************************************************
001300* CAPACIDAD DE LAS TABLAS (LIMITES DE CORRIDA, VER TAMBIEN EL     *
001400* PARM CARD DE SYSIN EN RVSIM001):                                *
001500*   RVCAT-SKU-TABLA    HASTA 00200 SKU EN EL CATALOGO             *
001600*   RVCAT-FECHA-TABLA  HASTA 00366 FECHAS DISTINTAS CON VENTA     *
001700*   RVCAT-VENT-IDX     LAS PRIMERAS 00014 FECHAS (WINDOW-DAYS)    *
001800*   RVCAT-TOP10-LINEA  FIJO EN 00010 (TOP-10 DEL REPORTE CONSOLA) *
001900* 10/05/2024 EEDR TKT-331: SE AMPLIA RVCAT-FECHA-TABLA DE 180 A   *
002000*            366 FECHAS PORQUE UNA CORRIDA DE FIN DE ANIO PASABA  *
002100*            DE LA VENTANA ORIGINAL.                       TKT331*
002200******************************************************************
002300*              C A T A L O G O   D E   P R O D U C T O S         *
002400******************************************************************
002500 01  RVCAT-CATALOGO.
002600     05  RVCAT-TOT-SKU               PIC 9(05) COMP.
002700     05  RVCAT-SKU-TABLA OCCURS 200 TIMES.
002800         10  RVCAT-SKU-NUM           PIC 9(06).
002900         10  RVCAT-SKU-NOMBRE        PIC X(30).
003000         10  RVCAT-SKU-TIPO          PIC X(20).
003100         10  RVCAT-SKU-PRECIO        PIC S9(05)V99.
003200         10  RVCAT-SKU-CONTADOR      PIC 9(09) COMP.
003300         10  RVCAT-SKU-VENTANA       PIC 9(07) COMP.
003400         10  FILLER                  PIC X(01).
003500     05  FILLER                      PIC X(01).
003600* INDICE DE SKU POR TIPO, PARA EL SORTEO DE 6050-ESCOGE-SKU-TIPO.
003700 01  RVCAT-TIPOS.
003800     05  RVCAT-TIPO-TABLA OCCURS 8 TIMES.
003900         10  RVCAT-TIPO-NOMBRE       PIC X(20).
004000         10  RVCAT-TIPO-PROB-BASE    PIC 9V9999.
004100         10  RVCAT-TIPO-CANT-SKU     PIC 9(05) COMP.
004200         10  RVCAT-TIPO-SKU-IDX OCCURS 200 TIMES
004300                                 PIC 9(05) COMP.
004400     05  FILLER                      PIC X(01).
004500* FECHAS, ACUMULADORES Y VENTANA DE WINDOW-DAYS DE LA CORRIDA.
004600 01  RVCAT-FECHAS.
004700     05  RVCAT-TOT-FECHAS            PIC 9(05) COMP.
004800     05  RVCAT-FECHA-TABLA OCCURS 366 TIMES.
004900         10  RVCAT-FECHA-VALOR       PIC 9(08).
005000         10  RVCAT-FECHA-CLIENTES    PIC 9(09) COMP.
005100         10  RVCAT-FECHA-SKU-CONT OCCURS 200 TIMES
005200                                   PIC 9(05) COMP.
005300     05  FILLER                      PIC X(01).
005400* ACUMULADORES CORRIENTES DE TODA LA CORRIDA (NO SOLO VENTANA).
005500 01  RVCAT-ACUMULADORES.
005600     05  RVCAT-TOT-CLIENTES          PIC 9(09) COMP.
005700     05  RVCAT-TOT-ITEMS             PIC 9(09) COMP.
005800     05  RVCAT-TOT-VENTAS            PIC S9(11)V99.
005900     05  FILLER                      PIC X(01).
006000* VENTANA DE LAS PRIMERAS WINDOW-DAYS FECHAS CON VENTA.
006100 01  RVCAT-VENTANA.
006200     05  RVCAT-VENT-DIAS             PIC 9(03) COMP.
006300     05  RVCAT-VENT-TOTAL-VTAS       PIC 9(09) COMP.
006400     05  RVCAT-VENT-IDX OCCURS 14 TIMES
006500                        PIC 9(05) COMP.
006600     05  FILLER                      PIC X(01).
006700* LINEAS Y TOTALES DEL REPORTE HW3 (ACTUAL/PREDICHO).
006800 01  RVCAT-REPORTE.
006900     05  RVCAT-REP-LINEA OCCURS 8 TIMES.
007000         10  RVCAT-REP-TIPO          PIC X(20).
007100         10  RVCAT-REP-TOT-VTAS-ACT  PIC 9(09).
007200         10  RVCAT-REP-PROM-DIA-ACT  PIC S9(07)V99.
007300         10  RVCAT-REP-PCT-ACT       PIC S9(03)V99.
007400         10  RVCAT-REP-CANT-SKU      PIC 9(05).
007500         10  RVCAT-REP-VPI-ACT       PIC S9(07)V99.
007600         10  RVCAT-REP-TOT-VTAS-PRE  PIC 9(09).
007700         10  RVCAT-REP-PROM-DIA-PRE  PIC S9(07)V99.
007800         10  RVCAT-REP-PCT-PRE       PIC S9(03)V99.
007900         10  RVCAT-REP-VPI-PRE       PIC S9(07)V99.
008000     05  FILLER                      PIC X(01).
008100* TOP 10 DE SKU POR UNIDADES VENDIDAS (RESUMEN DE CONSOLA).
008200 01  RVCAT-TOP10.
008300     05  RVCAT-TOP10-LINEA OCCURS 10 TIMES.
008400         10  RVCAT-TOP10-SKU         PIC 9(06).
008500         10  RVCAT-TOP10-NOMBRE      PIC X(30).
008600         10  RVCAT-TOP10-CONTADOR    PIC 9(09) COMP.
008700     05  FILLER                      PIC X(01).
008800* MINIMO/MAXIMO DE UNIDADES 'OTHER' DENTRO DE LA VENTANA.
008900 01  RVCAT-MINMAX-OTHER.
009000     05  RVCAT-MIN-OTHER             PIC 9(07) COMP.
009100     05  RVCAT-MAX-OTHER             PIC 9(07) COMP.
009200     05  FILLER                      PIC X(01).
