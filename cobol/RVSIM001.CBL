000100******************************************************************
000200* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                        *
000300* INSTALACION : DEPARTAMENTO DE SISTEMAS - BANCO INDUSTRIAL       *
000400* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000500* PROGRAMA    : RVSIM001, SIMULADOR DE TRANSACCIONES Y REPORTE    *
000600*             : DE VENTAS (SUSTITUYE AL EJERCICIO MANUAL EN HOJA  *
000700*             : DE CALCULO QUE LLEVABA MERCADEO).                 *
000800* TIPO        : BATCH                                             *
000900* ARCHIVOS    : RVPROD (ENTRADA, CATALOGO DE PRODUCTOS)           *
001000*             : RVRPT  (SALIDA, REPORTE HW3 EN CSV)               *
001100*             : SYSIN  (TARJETA DE PARAMETROS DE LA CORRIDA)      *
001200* PROGRAMA(S) : CALL RVRNGF01 (SORTEOS REPRODUCIBLES)             *
001300* DESCRIPCION : SIMULA, TIENDA POR TIENDA Y DIA POR DIA, LA       *
001400*             : CANASTA DE COMPRA DE CADA CLIENTE USANDO LAS      *
001500*             : REGLAS DE ASOCIACION DE PRODUCTOS DEFINIDAS POR   *
001600*             : MERCADEO (LECHE/CEREAL, BEBE/PANAL, PAN,          *
001700*             : MANI/JALEA Y RELLENO ALEATORIO). AL TERMINAR LA   *
001800*             : CORRIDA CALCULA LA VENTANA DE LAS PRIMERAS 14     *
001900*             : FECHAS CON VENTA Y EMITE EL REPORTE HW3 (VENTAS   *
002000*             : REALES CONTRA VENTAS PREDICHAS POR TIPO).         *
002100******************************************************************
002200* PROBABILIDADES DE LAS REGLAS DE ASOCIACION (FUENTE: MERCADEO)   *
002300*   REGLA-ID 10  LECHE .................................... 70% *
002400*   REGLA-ID 12  CEREAL SI LLEVA LECHE ...................... 50% *
002500*   REGLA-ID 12  CEREAL SI NO LLEVA LECHE .................... 5% *
002600*   REGLA-ID 20  COMIDA DE BEBE ............................. 20% *
002700*   REGLA-ID 22  PANAL SI LLEVA COMIDA DE BEBE ............... 80% *
002800*   REGLA-ID 22  PANAL SI NO LLEVA COMIDA DE BEBE .............. 1% *
002900*   REGLA-ID 30  PAN ........................................ 50% *
003000*   REGLA-ID 40  MANI ....................................... 10% *
003100*   REGLA-ID 42  JALEA SI LLEVA MANI ........................ 90% *
003200*   REGLA-ID 42  JALEA SI NO LLEVA MANI ...................... 5% *
003300*   REGLA-ID 01  CLIENTES POR DIA, SEGUN RANGO DEL PARM CARD     *
003400*                (MAS EL BRINCO DE FIN DE SEMANA, TKT-006)       *
003500*   REGLA-ID 02  ARTICULOS POR CLIENTE, SEGUN RANGO DEL PARM CARD*
003600*   REGLA-ID 50  RELLENO ALEATORIO HASTA COMPLETAR LA META       *
003700*                DE ARTICULOS DEL CLIENTE (TKT-039)              *
003800******************************************************************
003900* BITACORA DE CAMBIOS                                             *
004000* 14/06/1987 EDRD TKT-001: PROGRAMA ORIGINAL PARA LA PRIMERA      *
004100*            CORRIDA PILOTO DE 3 TIENDAS QUE PIDIO MERCADEO.      *
004200* 02/10/1987 EDRD TKT-006: SE AGREGA EL BRINCO DE CLIENTES DE FIN *
004300*            DE SEMANA (ANTES SOLO SE SIMULABAN DIAS HABILES).    *
004400* 20/01/1989 EDRD TKT-015: SE CAMBIA EL CALCULO DE DIA DE LA      *
004500*            SEMANA DE UNA TABLA FIJA DE 28 DIAS A LA FORMULA DE  *
004600*            ZELLER PORQUE LA TABLA FIJA SE DESFASABA CADA 4 ANOS *
004700*            BISIESTOS.                                           *
004800* 11/07/1990 EDRD TKT-022: SE AGREGA LA REGLA DE MANI Y JALEA.    *
004900*            ANTES SOLO EXISTIAN LECHE/CEREAL Y BEBE/PANAL.       *
005000* 05/03/1992 CRV  TKT-039: EL RELLENO ALEATORIO YA NO REPITE EL   *
005100*            MISMO SUB-INDICE DE SORTEO; SE DETECTO QUE DOS       *
005200*            CLIENTES DEL MISMO DIA PODIAN RECIBIR EL MISMO SKU   *
005300*            DE RELLENO SIEMPRE QUE TUVIERAN LA MISMA META.       *
005400* 18/11/1993 EDRD TKT-048: SE AMPLIA RVPROD DE 100 A 200 SKU      *
005500*            POSIBLES (CATALOGO DE TEMPORADA NAVIDENA).           *
005600* 09/02/1995 CRV  TKT-061: SE AGREGA LA VENTANA DE LAS PRIMERAS   *
005700*            14 FECHAS CON VENTA PARA EL REPORTE DE MERCADEO;     *
005800*            ANTES EL REPORTE CUBRIA TODA LA CORRIDA.             *
005900* 30/06/1998 PEDR TKT-089: REVISION Y2K SOBRE RVSA-FECHA Y        *
006000*            RVCAT-FECHA-VALOR (PIC 9(08) CCYYMMDD). NO SE        *
006100*            ENCONTRARON CAMPOS DE 2 DIGITOS DE ANO EN ESTE       *
006200*            PROGRAMA; EL SIGUIENTE-FECHA YA TRABAJABA CON        *
006300*            SIGLO COMPLETO DESDE TKT-015.                        *
006400* 14/01/1999 PEDR TKT-089: CIERRE DE LA REVISION Y2K. CORRIDA DE  *
006500*            PRUEBA CON FECHA FIN 31/12/1999 A 02/01/2000 SIN     *
006600*            INCIDENCIAS EN EL CALCULO DE SIGUIENTE-FECHA.        *
006700* 22/08/2001 CRV  TKT-101: CLAMP DEFENSIVO EN LOS SORTEOS DE      *
006800*            CLIENTES-HOY E ITEMS-META; AUDITORIA ENCONTRO UNA    *
006900*            CORRIDA DONDE EL REDONDEO DEL SORTEO GENERABA UN     *
007000*            CLIENTE DE MAS SOBRE EL LIMITE ALTO DEL PARM CARD.   *
007100* 17/05/2004 EEDR TKT-126: SE AGREGA EL TOP-10 DE SKU POR UNIDADES*
007200*            VENDIDAS AL RESUMEN DE CONSOLA (LO PEDIA MERCADEO    *
007300*            PARA LA JUNTA MENSUAL).                              *
007400* 30/08/2003 CRV  TKT-143: SE VALIDA RVPROD VACIO O CON MAS DE    *
007500*            200 SKU ANTES DE ENTRAR A LA SIMULACION.             *
007600* 12/03/2009 EEDR TKT-188: RVCAT-FECHA-TABLA PASA DE 180 A 366    *
007700*            RENGLONES (VER TAMBIEN RVCATT, TKT-331).             *
007800* 03/02/2024 EEDR TKT-328: PROGRAMA ADAPTADO PARA LA NUEVA        *
007900*            SIMULACION DE VENTAS RETAIL QUE REEMPLAZA A LA HOJA  *
008000*            DE CALCULO DE MERCADEO.                       TKT328*
008100* 10/05/2024 EEDR TKT-331: RVCAT-FECHA-TABLA NUEVAMENTE AMPLIADA  *
008200*            (VER RVCATT). SIN CAMBIOS DE LOGICA EN ESTE PROGRAMA.*
008300* 02/08/2024 EEDR TKT-337: CORRECCION DOBLE QUE PIDIO AUDITORIA   *
008400*            INTERNA AL CUADRAR EL REPORTE HW3 CONTRA SU PROPIA   *
008500*            HOJA DE CALCULO: (1) LA COLUMNA "% TOTAL" DE AMBAS   *
008600*            TABLAS DEL CSV SALIA CON UN SOLO DECIMAL AUNQUE      *
008700*            PCT-TOTAL TRAE DOS EN EL LAYOUT (RVCATT); Y (2) EL   *
008800*            MINIMO/MAXIMO DE UNIDADES "OTHER" DE LA VENTANA SE   *
008900*            PERDIA CUANDO EL PRIMER SKU OTHER PROCESADO TENIA    *
009000*            CERO VENTAS (EL CERO ES UN VALOR VALIDO, NO SIRVE    *
009100*            COMO BANDERA DE "SIN DATO TODAVIA").                 *
009200******************************************************************
009300 IDENTIFICATION DIVISION.
009400 PROGRAM-ID. RVSIM001.
009500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
009600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCO INDUSTRIAL.
009700 DATE-WRITTEN. 14/06/1987.
009800 DATE-COMPILED.
009900 SECURITY. USO INTERNO - BANCO INDUSTRIAL.
010000*
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM
010500     CLASS CLASE-DIGITO IS "0" THRU "9"
010600     UPSI-0 ON STATUS IS WKS-DIAGNOSTICO-ON
010700             OFF STATUS IS WKS-DIAGNOSTICO-OFF.
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000     SELECT RVPROD ASSIGN TO RVPROD
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS IS FS-RVPROD.
011300     SELECT RVRPT  ASSIGN TO RVRPT
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS IS FS-RVRPT.
011600*
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  RVPROD
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200 COPY RVPRODR.
012300*
012400 FD  RVRPT
012500     LABEL RECORDS ARE STANDARD
012600     RECORDING MODE IS F.
012700 COPY RVRPTR.
012800*
012900 WORKING-STORAGE SECTION.
013000 01  WKS-ESTADOS-ARCHIVO.
013100     05  FS-RVPROD               PIC 9(02) VALUE ZEROS.
013200         88  FS-RVPROD-OK                  VALUE 00.
013300         88  FS-RVPROD-EOF                 VALUE 10.
013400     05  FS-RVRPT                PIC 9(02) VALUE ZEROS.
013500         88  FS-RVRPT-OK                   VALUE 00.
013600     05  FSE-RVPROD.
013700         10  FSE-RVPROD-RETORNO  PIC S9(4) COMP-5.
013800         10  FSE-RVPROD-FUNCION  PIC S9(4) COMP-5.
013900         10  FSE-RVPROD-FEEDBACK PIC S9(4) COMP-5.
014000     05  FSE-RVRPT.
014100         10  FSE-RVRPT-RETORNO   PIC S9(4) COMP-5.
014200         10  FSE-RVRPT-FUNCION   PIC S9(4) COMP-5.
014300         10  FSE-RVRPT-FEEDBACK  PIC S9(4) COMP-5.
014400     05  WKS-DEBD-PROGRAMA       PIC X(08) VALUE 'RVSIM001'.
014500     05  WKS-DEBD-ARCHIVO        PIC X(08).
014600     05  WKS-DEBD-ACCION         PIC X(12).
014700 01  WKS-SWITCH-DIAGNOSTICO      PIC X(01).
014800     88  WKS-DIAGNOSTICO-ON                VALUE '1'.
014900     88  WKS-DIAGNOSTICO-OFF               VALUE '0'.
015000 01  WKS-SWITCH-PRIMER-OTHER     PIC X(01).
015100     88  WKS-PRIMER-OTHER-SI                VALUE '1'.
015200     88  WKS-PRIMER-OTHER-NO                VALUE '0'.
015300 01  WKS-PARM-CARD.
015400     05  WKS-PARM-TIENDAS        PIC 9(04).
015500     05  WKS-PARM-FECHA-INI      PIC 9(08).
015600     05  WKS-PARM-FECHA-FIN      PIC 9(08).
015700     05  WKS-PARM-CLI-BAJO       PIC 9(04).
015800     05  WKS-PARM-CLI-ALTO       PIC 9(04).
015900*--> CLIENTES EXTRA QUE SE SUMAN EN SABADO/DOMINGO (TKT-006).
016000     05  WKS-PARM-CLI-FINDE      PIC 9(04).
016100     05  WKS-PARM-ITM-BAJO       PIC 9(02).
016200     05  WKS-PARM-ITM-ALTO       PIC 9(02).
016300     05  WKS-PARM-MULTIPLICA     PIC 9(01)V999.
016400     05  WKS-PARM-SEMILLA        PIC 9(09).
016500 01  WKS-PARM-CARD-DEFECTO       PIC X(49)
016600*--> TKT-403: LA SUBCADENA DEL MULTIPLICADOR (POSICION 37-40) DEBE
016700*--> QUEDAR EN '1150' PARA EL MARGEN ESTANDAR DE 1.150 (VER
016800*--> 1000-ABRE-ARCHIVOS); UN VALOR DISTINTO DE CERO AHI NUNCA
016900*--> DISPARA ESE DEFECTO Y LA CORRIDA QUEDA MAL PRECIADA.
017000        VALUE '0010202401012024033101500450010000201150150000001'.
017100*
017200 01  WKS-FECHA-ACTUAL             PIC 9(08).
017300 01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
017400     05  WKS-ANIO-ACTUAL          PIC 9(04).
017500     05  WKS-MES-ACTUAL           PIC 9(02).
017600     05  WKS-DIA-ACTUAL           PIC 9(02).
017700 01  WKS-TABLA-DIAS-MES-LIT      PIC X(24)
017800         VALUE '312831303130313130313031'.
017900 01  WKS-DIAS-MES REDEFINES WKS-TABLA-DIAS-MES-LIT.
018000     05  WKS-DIAS-MES-EL OCCURS 12 TIMES PIC 99.
018100 01  WKS-ZELLER.
018200     05  WKS-ANIO-Z              PIC 9(04).
018300     05  WKS-MES-Z               PIC 9(02).
018400     05  WKS-DIA-Z               PIC 9(02).
018500     05  WKS-SIGLO-Z             PIC 9(02).
018600     05  WKS-ANIO-CORTO-Z        PIC 9(02).
018700     05  WKS-TEMP1               PIC 9(05) COMP.
018800     05  WKS-TEMP1-DIV           PIC 9(05) COMP.
018900     05  WKS-TEMP2-DIV           PIC 9(05) COMP.
019000     05  WKS-TEMP3-DIV           PIC 9(05) COMP.
019100     05  WKS-TEMP4-DIV           PIC 9(05) COMP.
019200     05  WKS-ZELLER-SUMA         PIC 9(05) COMP.
019300     05  WKS-DIA-SEMANA          PIC 9(01) COMP.
019400         88  WKS-FIN-DE-SEMANA             VALUES 0 1.
019500     05  WKS-RESTO-4             PIC 9(02).
019600     05  WKS-RESTO-100           PIC 9(02).
019700     05  WKS-RESTO-400           PIC 9(03).
019800 01  WKS-CONTADORES.
019900     05  WKS-TIENDA-ACTUAL       PIC 9(04) COMP.
020000     05  WKS-DIA-INDICE          PIC 9(05) COMP.
020100     05  WKS-CLIENTE-ACTUAL      PIC 9(06) COMP.
020200     05  WKS-CLIENTES-HOY        PIC 9(04) COMP.
020300     05  WKS-ITEMS-META          PIC 9(02) COMP.
020400     05  WKS-ITEMS-ACTUAL        PIC 9(02) COMP.
020500     05  WKS-CONTADOR-RELLENO    PIC 9(05) COMP.
020600     05  WKS-FIN-RVPROD          PIC 9(01) COMP VALUE 0.
020700     05  WKS-FECHA-IX            PIC 9(05) COMP.
020800     05  WKS-ENCONTRADO          PIC 9(01) COMP.
020900     05  WKS-FECHA-REGISTRADA    PIC 9(01) COMP.
021000         88  WKS-FECHA-YA-REG-SI           VALUE 1.
021100         88  WKS-FECHA-YA-REG-NO           VALUE 0.
021200 01  WKS-SORTEO.
021300     05  WKS-REGLA-ID            PIC 9(02) COMP.
021400     05  WKS-SUBINDICE           PIC 9(05) COMP.
021500     05  WKS-RNG-RESULTADO       PIC 9V99999.
021600 01  WKS-EMITE.
021700     05  WKS-EMITE-TIPO-IX       PIC 9(01) COMP.
021800     05  WKS-EMITE-REGLA-SKU     PIC 9(02) COMP.
021900     05  WKS-EMITE-IDX           PIC 9(05) COMP.
022000     05  WKS-EMITE-OK            PIC 9(01) COMP.
022100     05  WKS-POS-TIPO            PIC 9(05) COMP.
022200 01  WKS-SUBINDICES.
022300     05  RVCAT-IX                PIC 9(05) COMP.
022400     05  RVCAT-TX                PIC 9(01) COMP.
022500     05  RVCAT-FX                PIC 9(05) COMP.
022600     05  RVCAT-RX                PIC 9(01) COMP.
022700     05  RVCAT-TPX               PIC 9(02) COMP.
022800     05  WKS-TIPO-DETECTADO      PIC 9(01) COMP.
022900     05  WKS-BX                  PIC 9(05) COMP.
023000 01  WKS-ORDEN-FECHAS-TABLA.
023100*--> UN RENGLON POR CADA POSIBLE FECHA CON VENTA DE LA CORRIDA
023200*--> (MISMO TOPE QUE RVCAT-FECHA-TABLA EN RVCATT, TKT-331).
023300     05  WKS-ORDEN-FECHAS OCCURS 366 TIMES PIC 9(05) COMP.
023400 01  WKS-ORDEN-CAMPOS.
023500     05  WKS-OX                  PIC 9(05) COMP.
023600     05  WKS-OY                  PIC 9(05) COMP.
023700     05  WKS-ORDEN-TEMP          PIC 9(05) COMP.
023800 01  WKS-VENTANA-TOTALES.
023900     05  WKS-VENT-CLIENTES       PIC 9(09) COMP.
024000     05  WKS-VENT-DIAS-N         PIC 9(03) COMP.
024100     05  WKS-AVG-CLIENTES-DIA    PIC S9(07)V99.
024200     05  WKS-AVG-ITEMS-CLIENTE   PIC S9(05)V99.
024300     05  WKS-TOTAL-ESPECIAL      PIC S9(09)V99.
024400     05  WKS-TOTAL-OTHER         PIC S9(09)V99.
024500     05  WKS-ADICION-POR-SKU     PIC S9(09)V9999.
024600     05  WKS-GRAN-TOTAL-ACT      PIC S9(09)V99.
024700     05  WKS-GRAN-TOTAL-PRE      PIC S9(09)V99.
024800     05  WKS-VENT-TOTAL-ACUM     PIC 9(09) COMP.
024900 01  WKS-EDITA.
025000     05  WKS-ED-MONTO            PIC Z,ZZZ,ZZ9.99-.
025100     05  WKS-ED-MONTO-2          PIC Z,ZZZ,ZZ9.99-.
025200*--> TKT-337: PCT-TOTAL ES S9(3)V99 EN EL LAYOUT (RVCATT), ASI QUE
025300*--> EL EDITADO LLEVA LOS MISMOS DOS DECIMALES; SE QUITO EL CAMPO
025400*--> WKS-ED-PROB QUE SOLO DESPLEGABA UN DECIMAL Y REDONDEABA MAL
025500*--> LA COLUMNA "% TOTAL" DEL REPORTE.
025600     05  WKS-ED-PCT              PIC ZZ9.99.
025700     05  WKS-ED-CANT             PIC ZZZZ9.
025800     05  WKS-ED-ENTERO           PIC Z,ZZZ,ZZ9.
025900 01  WKS-TEXTO-LINEA.
026000     05  WKS-TL-TEXTO            PIC X(131).
026100 01  WKS-LINEAS-GUION.
026200     05  WKS-GUIONES-80          PIC X(80) VALUE ALL '-'.
026300     05  WKS-GUIONES-60          PIC X(60) VALUE ALL '-'.
026400 01  WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
026500     05  WKS-PARM-CTRL-TIENDAS   PIC X(04).
026600     05  WKS-PARM-CTRL-RESTO     PIC X(45).
026700*
026800 COPY RVSALER.
026900 COPY RVCATT.
027000*
027100 PROCEDURE DIVISION.
027200*
027300*--> ORDEN DE LA CORRIDA: ABRE ARCHIVOS, CARGA EL CATALOGO DE RVPROD,
027400*--> LO CLASIFICA POR TIPO DE PRODUCTO, SIMULA TIENDA POR TIENDA Y
027500*--> DIA POR DIA LA CANASTA DE CADA CLIENTE, SACA LA VENTANA DE LAS
027600*--> PRIMERAS 14 FECHAS CON VENTA, CALCULA LO REAL Y LO PREDICHO
027700*--> DENTRO DE ESA VENTANA, ESCRIBE EL REPORTE HW3 EN RVRPT Y
027800*--> DESPLIEGA EL RESUMEN DE CONSOLA (INCLUYENDO EL TOP-10).
027900*--> SI RVPROD VIENE VACIO (TKT-143) LA CORRIDA SE CANCELA SIN
028000*--> ESCRIBIR REPORTE, PORQUE NO HAY CATALOGO CONTRA QUE SIMULAR.
028100 0000-MAIN SECTION.
028200     PERFORM 1000-ABRE-ARCHIVOS
028300     PERFORM 2000-CARGA-CATALOGO
028400     IF RVCAT-TOT-SKU = 0
028500        DISPLAY '*** RVPROD SIN REGISTROS - CORRIDA CANCELADA ***'
028600                UPON CONSOLE
028700     ELSE
028800        PERFORM 2200-CLASIFICA-CATALOGO
028900        PERFORM 4000-SIMULACION
029000        PERFORM 9000-VENTANA-CATORCE
029100        PERFORM 9100-CALCULA-ACTUAL
029200        PERFORM 9200-CALCULA-PREDICHO
029300        PERFORM 9900-ESCRIBE-RVSLCSV
029400        PERFORM 8000-RESUMEN-CONSOLA
029500     END-IF
029600     PERFORM 9990-CIERRA-ARCHIVOS
029700     STOP RUN.
029800 0000-MAIN-E.                    EXIT.
029900*
030000******************************************************************
030100*        S E R I E   1 0 0 0   A P E R T U R A   D E              *
030200*                      A R C H I V O S                            *
030300******************************************************************
030400 1000-ABRE-ARCHIVOS SECTION.
030500     ACCEPT WKS-PARM-CARD FROM SYSIN
030600     IF WKS-PARM-TIENDAS = 0
030700        MOVE WKS-PARM-CARD-DEFECTO TO WKS-PARM-CARD
030800     END-IF
030900     IF WKS-PARM-MULTIPLICA = 0
031000        MOVE 1.150 TO WKS-PARM-MULTIPLICA
031100     END-IF
031200     OPEN INPUT RVPROD
031300     IF NOT FS-RVPROD-OK
031400        MOVE 'RVPROD'   TO WKS-DEBD-ARCHIVO
031500        MOVE 'OPEN-INPUT' TO WKS-DEBD-ACCION
031600        DISPLAY '*** ERROR AL ABRIR RVPROD - STATUS '
031700                FS-RVPROD UPON CONSOLE
031800        STOP RUN
031900     END-IF
032000     OPEN OUTPUT RVRPT
032100     IF NOT FS-RVRPT-OK
032200        MOVE 'RVRPT'    TO WKS-DEBD-ARCHIVO
032300        MOVE 'OPEN-OUTPUT' TO WKS-DEBD-ACCION
032400        DISPLAY '*** ERROR AL ABRIR RVRPT - STATUS '
032500                FS-RVRPT UPON CONSOLE
032600        STOP RUN
032700     END-IF.
032800 1000-ABRE-ARCHIVOS-E.           EXIT.
032900*
033000******************************************************************
033100*   S E R I E   2 0 0 0   C A R G A   D E L   C A T A L O G O    *
033200******************************************************************
033300 2000-CARGA-CATALOGO SECTION.
033400     MOVE 0 TO RVCAT-TOT-SKU
033500     MOVE 0 TO WKS-FIN-RVPROD
033600     PERFORM 2100-LEE-RVPROD
033700     PERFORM 2110-AGREGA-SKU UNTIL WKS-FIN-RVPROD = 1.
033800 2000-CARGA-CATALOGO-E.          EXIT.
033900*
034000 2100-LEE-RVPROD SECTION.
034100     READ RVPROD
034200         AT END
034300             MOVE 1 TO WKS-FIN-RVPROD
034400     END-READ.
034500 2100-LEE-RVPROD-E.              EXIT.
034600*
034700*--> TKT-143: SE PROTEGE LA CAPACIDAD DE RVCAT-SKU-TABLA (200).
034800 2110-AGREGA-SKU SECTION.
034900*--> TKT-143: RVCAT-SKU-TABLA (RVCATT) SOLO TIENE CAPACIDAD PARA
035000*--> 200 SKU; DE AQUI EN ADELANTE CUALQUIER SKU EXTRA SE IGNORA.
035100     IF RVCAT-TOT-SKU NOT < 200
035200        DISPLAY '*** RVPROD EXCEDE 200 SKU - SE TRUNCA EL CATALO'
035300                'GO ***' UPON CONSOLE
035400        MOVE 1 TO WKS-FIN-RVPROD
035500     ELSE
035600        ADD 1 TO RVCAT-TOT-SKU
035700        MOVE RVPR-SKU          TO RVCAT-SKU-NUM(RVCAT-TOT-SKU)
035800        MOVE RVPR-NOMBRE       TO RVCAT-SKU-NOMBRE(RVCAT-TOT-SKU)
035900        MOVE RVPR-TIPO         TO RVCAT-SKU-TIPO(RVCAT-TOT-SKU)
036000        MOVE RVPR-PRECIO-BASE  TO RVCAT-SKU-PRECIO(RVCAT-TOT-SKU)
036100        MOVE 0                 TO RVCAT-SKU-CONTADOR(RVCAT-TOT-SKU)
036200        MOVE 0                 TO RVCAT-SKU-VENTANA(RVCAT-TOT-SKU)
036300        PERFORM 2100-LEE-RVPROD
036400     END-IF.
036500 2110-AGREGA-SKU-E.              EXIT.
036600*
036700******************************************************************
036800*  S E R I E   2 2 0 0   C L A S I F I C A C I O N   P O R       *
036900*                        T I P O                                 *
037000******************************************************************
037100 2200-CLASIFICA-CATALOGO SECTION.
037200     PERFORM 2300-INICIALIZA-TIPOS
037300     PERFORM 2210-CLASIFICA-UN-SKU VARYING RVCAT-IX FROM 1 BY 1
037400             UNTIL RVCAT-IX > RVCAT-TOT-SKU.
037500 2200-CLASIFICA-CATALOGO-E.      EXIT.
037600*
037700 2210-CLASIFICA-UN-SKU SECTION.
037800     EVALUATE TRUE
037900         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Milk'
038000              MOVE 1 TO WKS-TIPO-DETECTADO
038100         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Cereal'
038200              MOVE 2 TO WKS-TIPO-DETECTADO
038300         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Baby Food'
038400              MOVE 3 TO WKS-TIPO-DETECTADO
038500         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Diapers'
038600              MOVE 4 TO WKS-TIPO-DETECTADO
038700         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Peanut Butter'
038800              MOVE 5 TO WKS-TIPO-DETECTADO
038900         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Bread'
039000              MOVE 6 TO WKS-TIPO-DETECTADO
039100         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Jelly/Jam'
039200              MOVE 7 TO WKS-TIPO-DETECTADO
039300         WHEN OTHER
039400              MOVE 8 TO WKS-TIPO-DETECTADO
039500     END-EVALUATE
039600     ADD 1 TO RVCAT-TIPO-CANT-SKU(WKS-TIPO-DETECTADO)
039700     MOVE RVCAT-TIPO-CANT-SKU(WKS-TIPO-DETECTADO) TO WKS-POS-TIPO
039800     MOVE RVCAT-IX
039900         TO RVCAT-TIPO-SKU-IDX(WKS-TIPO-DETECTADO WKS-POS-TIPO).
040000 2210-CLASIFICA-UN-SKU-E.        EXIT.
040100*
040200 2300-INICIALIZA-TIPOS SECTION.
040300*--> LAS 8 PROBABILIDADES BASE (7 TIPOS ESPECIALES + OTHER) SON LAS
040400*--> QUE PUBLICO MERCADEO PARA LA PROYECCION; NO SE LEEN DE NINGUN
040500*--> ARCHIVO, ESTAN FIJAS EN EL PROGRAMA DESDE TKT-328.
040600     MOVE 'Milk'          TO RVCAT-TIPO-NOMBRE(1)
040700     MOVE 0.7000          TO RVCAT-TIPO-PROB-BASE(1)
040800     MOVE 'Cereal'        TO RVCAT-TIPO-NOMBRE(2)
040900     MOVE 0.3650          TO RVCAT-TIPO-PROB-BASE(2)
041000     MOVE 'Baby Food'     TO RVCAT-TIPO-NOMBRE(3)
041100     MOVE 0.2000          TO RVCAT-TIPO-PROB-BASE(3)
041200     MOVE 'Diapers'       TO RVCAT-TIPO-NOMBRE(4)
041300     MOVE 0.1680          TO RVCAT-TIPO-PROB-BASE(4)
041400     MOVE 'Peanut Butter' TO RVCAT-TIPO-NOMBRE(5)
041500     MOVE 0.1000          TO RVCAT-TIPO-PROB-BASE(5)
041600     MOVE 'Bread'         TO RVCAT-TIPO-NOMBRE(6)
041700     MOVE 0.5000          TO RVCAT-TIPO-PROB-BASE(6)
041800     MOVE 'Jelly/Jam'     TO RVCAT-TIPO-NOMBRE(7)
041900     MOVE 0.1350          TO RVCAT-TIPO-PROB-BASE(7)
042000     MOVE 'Other'         TO RVCAT-TIPO-NOMBRE(8)
042100     MOVE 0               TO RVCAT-TIPO-PROB-BASE(8)
042200     PERFORM 2305-LIMPIA-CANT-TIPO VARYING RVCAT-TX FROM 1 BY 1
042300             UNTIL RVCAT-TX > 8.
042400 2300-INICIALIZA-TIPOS-E.        EXIT.
042500*
042600 2305-LIMPIA-CANT-TIPO SECTION.
042700     MOVE 0 TO RVCAT-TIPO-CANT-SKU(RVCAT-TX).
042800 2305-LIMPIA-CANT-TIPO-E.        EXIT.
042900*
043000******************************************************************
043100*        S E R I E   4 0 0 0   S I M U L A C I O N               *
043200******************************************************************
043300 4000-SIMULACION SECTION.
043400     MOVE 0 TO RVCAT-TOT-CLIENTES
043500     MOVE 0 TO RVCAT-TOT-ITEMS
043600     MOVE 0 TO RVCAT-TOT-VENTAS
043700     MOVE 0 TO RVCAT-TOT-FECHAS
043800     PERFORM 4050-PROCESA-TIENDA
043900             VARYING WKS-TIENDA-ACTUAL FROM 1 BY 1
044000             UNTIL WKS-TIENDA-ACTUAL > WKS-PARM-TIENDAS.
044100 4000-SIMULACION-E.              EXIT.
044200*
044300 4050-PROCESA-TIENDA SECTION.
044400     MOVE 0 TO WKS-DIA-INDICE
044500     MOVE WKS-PARM-FECHA-INI TO WKS-FECHA-ACTUAL
044600     PERFORM 4100-DIA-TIENDA
044700             UNTIL WKS-FECHA-ACTUAL > WKS-PARM-FECHA-FIN.
044800 4050-PROCESA-TIENDA-E.          EXIT.
044900*
045000*--> SORTEA CUANTOS CLIENTES ENTRAN HOY A LA TIENDA (REGLA-ID 01),
045100*--> LE SUMA EL BRINCO DE FIN DE SEMANA SI EL DIA CAE SABADO O
045200*--> DOMINGO (TKT-006), REGISTRA LA FECHA EN LA TABLA DE VENTANA Y
045300*--> SIMULA LA CANASTA DE CADA UNO DE LOS CLIENTES DE HOY ANTES DE
045400*--> AVANZAR A LA SIGUIENTE FECHA.
045500 4100-DIA-TIENDA SECTION.
045600     PERFORM 4120-CALCULA-DIA-SEMANA
045700     MOVE 0  TO WKS-CLIENTE-ACTUAL
045800     MOVE 01 TO WKS-REGLA-ID
045900     MOVE 0  TO WKS-SUBINDICE
046000     PERFORM 9500-SORTEO
046100     COMPUTE WKS-CLIENTES-HOY =
046200             WKS-PARM-CLI-BAJO +
046300             (WKS-RNG-RESULTADO *
046400             (WKS-PARM-CLI-ALTO - WKS-PARM-CLI-BAJO + 1))
046500*--> TKT-101: CLAMP DEFENSIVO; EL SORTEO PUEDE REDONDEAR JUSTO POR
046600*--> ENCIMA DEL TECHO DEL PARM CARD.
046700     IF WKS-CLIENTES-HOY > WKS-PARM-CLI-ALTO
046800        MOVE WKS-PARM-CLI-ALTO TO WKS-CLIENTES-HOY
046900     END-IF
047000*--> TKT-006: SABADO Y DOMINGO SUMAN CLIENTES EXTRA A LOS YA
047100*--> SORTEADOS, EN VEZ DE SORTEAR UN RANGO DISTINTO PARA FIN DE
047200*--> SEMANA.
047300     IF WKS-FIN-DE-SEMANA
047400        ADD WKS-PARM-CLI-FINDE TO WKS-CLIENTES-HOY
047500     END-IF
047600     ADD WKS-CLIENTES-HOY TO RVCAT-TOT-CLIENTES
047700*--> TKT-402: LA FECHA SOLO SE DA DE ALTA EN RVCAT-FECHA-TABLA
047800*--> CUANDO SE EMITE LA PRIMERA VENTA DEL DIA (VER 7000-ACUMULA-
047900*--> VENTA); UN DIA SIN NINGUN ARTICULO VENDIDO NO CUENTA COMO
048000*--> FECHA DE LA VENTANA.
048100     SET WKS-FECHA-YA-REG-NO TO TRUE
048200     PERFORM 4200-CLIENTE
048300             VARYING WKS-CLIENTE-ACTUAL FROM 1 BY 1
048400             UNTIL WKS-CLIENTE-ACTUAL > WKS-CLIENTES-HOY
048500     ADD 1 TO WKS-DIA-INDICE
048600     PERFORM 4150-SIGUIENTE-FECHA.
048700 4100-DIA-TIENDA-E.              EXIT.
048800*
048900 4110-BUSCA-O-INSERTA-FECHA SECTION.
049000     MOVE 0 TO WKS-FECHA-IX
049100     MOVE 0 TO WKS-ENCONTRADO
049200     PERFORM 4112-BUSCA-UNA-FECHA VARYING WKS-BX FROM 1 BY 1
049300             UNTIL WKS-BX > RVCAT-TOT-FECHAS
049400                OR WKS-ENCONTRADO = 1
049500     IF WKS-ENCONTRADO = 0
049600        IF RVCAT-TOT-FECHAS NOT < 366
049700           DISPLAY '*** VENTANA DE FECHAS LLENA (366) ***'
049800                   UPON CONSOLE
049900           MOVE 1 TO WKS-FECHA-IX
050000        ELSE
050100           ADD 1 TO RVCAT-TOT-FECHAS
050200           MOVE RVCAT-TOT-FECHAS  TO WKS-FECHA-IX
050300           MOVE WKS-FECHA-ACTUAL  TO RVCAT-FECHA-VALOR(WKS-FECHA-IX)
050400           MOVE 0                 TO RVCAT-FECHA-CLIENTES(WKS-FECHA-IX)
050500           PERFORM 4114-LIMPIA-FECHA-SKU
050600                   VARYING RVCAT-IX FROM 1 BY 1
050700                   UNTIL RVCAT-IX > 200
050800        END-IF
050900     END-IF.
051000 4110-BUSCA-O-INSERTA-FECHA-E.   EXIT.
051100*
051200 4112-BUSCA-UNA-FECHA SECTION.
051300     IF RVCAT-FECHA-VALOR(WKS-BX) = WKS-FECHA-ACTUAL
051400        MOVE WKS-BX TO WKS-FECHA-IX
051500        MOVE 1      TO WKS-ENCONTRADO
051600     END-IF.
051700 4112-BUSCA-UNA-FECHA-E.         EXIT.
051800*
051900 4114-LIMPIA-FECHA-SKU SECTION.
052000     MOVE 0 TO RVCAT-FECHA-SKU-CONT(WKS-FECHA-IX RVCAT-IX).
052100 4114-LIMPIA-FECHA-SKU-E.        EXIT.
052200*
052300*--> TKT-015: FORMULA DE ZELLER. WKS-DIA-SEMANA: 0=SABADO,
052400*--> 1=DOMINGO, 2=LUNES ... 6=VIERNES.
052500 4120-CALCULA-DIA-SEMANA SECTION.
052600     MOVE WKS-ANIO-ACTUAL TO WKS-ANIO-Z
052700     MOVE WKS-MES-ACTUAL  TO WKS-MES-Z
052800     MOVE WKS-DIA-ACTUAL  TO WKS-DIA-Z
052900     IF WKS-MES-Z < 3
053000        COMPUTE WKS-MES-Z  = WKS-MES-Z + 12
053100        COMPUTE WKS-ANIO-Z = WKS-ANIO-Z - 1
053200     END-IF
053300     DIVIDE WKS-ANIO-Z BY 100 GIVING WKS-SIGLO-Z
053400            REMAINDER WKS-ANIO-CORTO-Z
053500     COMPUTE WKS-TEMP1 = 13 * (WKS-MES-Z + 1)
053600     DIVIDE WKS-TEMP1 BY 5 GIVING WKS-TEMP1-DIV
053700     DIVIDE WKS-ANIO-CORTO-Z BY 4 GIVING WKS-TEMP2-DIV
053800     DIVIDE WKS-SIGLO-Z BY 4 GIVING WKS-TEMP3-DIV
053900     COMPUTE WKS-ZELLER-SUMA =
054000             WKS-DIA-Z + WKS-TEMP1-DIV + WKS-ANIO-CORTO-Z +
054100             WKS-TEMP2-DIV + WKS-TEMP3-DIV + (5 * WKS-SIGLO-Z)
054200     DIVIDE WKS-ZELLER-SUMA BY 7 GIVING WKS-TEMP4-DIV
054300            REMAINDER WKS-DIA-SEMANA.
054400 4120-CALCULA-DIA-SEMANA-E.      EXIT.
054500*
054600 4150-SIGUIENTE-FECHA SECTION.
054700     PERFORM 4160-ES-BISIESTO
054800     ADD 1 TO WKS-DIA-ACTUAL
054900     IF WKS-DIA-ACTUAL > WKS-DIAS-MES-EL(WKS-MES-ACTUAL)
055000        MOVE 1 TO WKS-DIA-ACTUAL
055100        ADD 1 TO WKS-MES-ACTUAL
055200        IF WKS-MES-ACTUAL > 12
055300           MOVE 1 TO WKS-MES-ACTUAL
055400           ADD 1 TO WKS-ANIO-ACTUAL
055500        END-IF
055600     END-IF.
055700 4150-SIGUIENTE-FECHA-E.         EXIT.
055800*
055900 4160-ES-BISIESTO SECTION.
056000     DIVIDE WKS-ANIO-ACTUAL BY 4   GIVING WKS-TEMP4-DIV
056100            REMAINDER WKS-RESTO-4
056200     DIVIDE WKS-ANIO-ACTUAL BY 100 GIVING WKS-TEMP4-DIV
056300            REMAINDER WKS-RESTO-100
056400     DIVIDE WKS-ANIO-ACTUAL BY 400 GIVING WKS-TEMP4-DIV
056500            REMAINDER WKS-RESTO-400
056600     IF WKS-RESTO-4 = 0
056700        AND (WKS-RESTO-100 NOT = 0 OR WKS-RESTO-400 = 0)
056800        MOVE 29 TO WKS-DIAS-MES-EL(2)
056900     ELSE
057000        MOVE 28 TO WKS-DIAS-MES-EL(2)
057100     END-IF.
057200 4160-ES-BISIESTO-E.             EXIT.
057300*
057400******************************************************************
057500*    S E R I E   4 2 0 0   C A N A S T A   D E L   C L I E N T E  *
057600******************************************************************
057700*--> SIMULA UN CLIENTE: DECIDE SI COMPRA (BRINCO DE FIN DE SEMANA
057800*--> TKT-006), CUANTOS ARTICULOS LLEVA Y SORTEA CADA ARTICULO CON
057900*--> RVRNGF01 ANTES DE EMITIRLO EN 6000.
058000 4200-CLIENTE SECTION.
058100     MOVE 02 TO WKS-REGLA-ID
058200     MOVE 0  TO WKS-SUBINDICE
058300     PERFORM 9500-SORTEO
058400*--> META = PISO + (SORTEO * RANGO); EL IF SIGUIENTE PROTEGE
058500*--> CONTRA QUE UN RESULTADO DE SORTEO MUY CERCANO A 1 SE PASE DEL
058600*--> TECHO DEL PARM CARD (TKT-101).
058700     COMPUTE WKS-ITEMS-META =
058800             WKS-PARM-ITM-BAJO +
058900             (WKS-RNG-RESULTADO *
059000             (WKS-PARM-ITM-ALTO - WKS-PARM-ITM-BAJO + 1))
059100     IF WKS-ITEMS-META > WKS-PARM-ITM-ALTO
059200        MOVE WKS-PARM-ITM-ALTO TO WKS-ITEMS-META
059300     END-IF
059400     MOVE 0 TO WKS-ITEMS-ACTUAL
059500     MOVE 0 TO WKS-CONTADOR-RELLENO
059600     IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
059700        PERFORM 5010-REGLA-LECHE-CEREAL
059800     END-IF
059900     IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
060000        PERFORM 5020-REGLA-BEBE-PANAL
060100     END-IF
060200     IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
060300        PERFORM 5030-REGLA-PAN
060400     END-IF
060500     IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
060600        PERFORM 5040-REGLA-MANI-JALEA
060700     END-IF
060800     PERFORM 5050-RELLENO-ALEATORIO
060900             UNTIL WKS-ITEMS-ACTUAL NOT < WKS-ITEMS-META.
061000 4200-CLIENTE-E.                 EXIT.
061100*
061200******************************************************************
061300*   S E R I E   5 0 0 0   R E G L A S   D E   A S O C I A C I O N *
061400******************************************************************
061500 5010-REGLA-LECHE-CEREAL SECTION.
061600     MOVE 10 TO WKS-REGLA-ID
061700     MOVE 0  TO WKS-SUBINDICE
061800     PERFORM 9500-SORTEO
061900     IF WKS-RNG-RESULTADO < 0.70000
062000        MOVE 1  TO WKS-EMITE-TIPO-IX
062100        MOVE 11 TO WKS-EMITE-REGLA-SKU
062200        PERFORM 6000-EMITE-VENTA
062300        IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
062400           MOVE 12 TO WKS-REGLA-ID
062500           MOVE 0  TO WKS-SUBINDICE
062600           PERFORM 9500-SORTEO
062700           IF WKS-RNG-RESULTADO < 0.50000
062800              MOVE 2  TO WKS-EMITE-TIPO-IX
062900              MOVE 13 TO WKS-EMITE-REGLA-SKU
063000              PERFORM 6000-EMITE-VENTA
063100           END-IF
063200        END-IF
063300     ELSE
063400        MOVE 12 TO WKS-REGLA-ID
063500        MOVE 1  TO WKS-SUBINDICE
063600        PERFORM 9500-SORTEO
063700        IF WKS-RNG-RESULTADO < 0.05000
063800           MOVE 2  TO WKS-EMITE-TIPO-IX
063900           MOVE 13 TO WKS-EMITE-REGLA-SKU
064000           PERFORM 6000-EMITE-VENTA
064100        END-IF
064200     END-IF.
064300 5010-REGLA-LECHE-CEREAL-E.      EXIT.
064400*
064500 5020-REGLA-BEBE-PANAL SECTION.
064600     MOVE 20 TO WKS-REGLA-ID
064700     MOVE 0  TO WKS-SUBINDICE
064800     PERFORM 9500-SORTEO
064900     IF WKS-RNG-RESULTADO < 0.20000
065000        MOVE 3  TO WKS-EMITE-TIPO-IX
065100        MOVE 21 TO WKS-EMITE-REGLA-SKU
065200        PERFORM 6000-EMITE-VENTA
065300        IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
065400           MOVE 22 TO WKS-REGLA-ID
065500           MOVE 0  TO WKS-SUBINDICE
065600           PERFORM 9500-SORTEO
065700           IF WKS-RNG-RESULTADO < 0.80000
065800              MOVE 4  TO WKS-EMITE-TIPO-IX
065900              MOVE 23 TO WKS-EMITE-REGLA-SKU
066000              PERFORM 6000-EMITE-VENTA
066100           END-IF
066200        END-IF
066300     ELSE
066400        MOVE 22 TO WKS-REGLA-ID
066500        MOVE 1  TO WKS-SUBINDICE
066600        PERFORM 9500-SORTEO
066700        IF WKS-RNG-RESULTADO < 0.01000
066800           MOVE 4  TO WKS-EMITE-TIPO-IX
066900           MOVE 23 TO WKS-EMITE-REGLA-SKU
067000           PERFORM 6000-EMITE-VENTA
067100        END-IF
067200     END-IF.
067300 5020-REGLA-BEBE-PANAL-E.        EXIT.
067400*
067500 5030-REGLA-PAN SECTION.
067600     MOVE 30 TO WKS-REGLA-ID
067700     MOVE 0  TO WKS-SUBINDICE
067800     PERFORM 9500-SORTEO
067900     IF WKS-RNG-RESULTADO < 0.50000
068000        MOVE 6  TO WKS-EMITE-TIPO-IX
068100        MOVE 31 TO WKS-EMITE-REGLA-SKU
068200        PERFORM 6000-EMITE-VENTA
068300     END-IF.
068400 5030-REGLA-PAN-E.               EXIT.
068500*
068600 5040-REGLA-MANI-JALEA SECTION.
068700     MOVE 40 TO WKS-REGLA-ID
068800     MOVE 0  TO WKS-SUBINDICE
068900     PERFORM 9500-SORTEO
069000     IF WKS-RNG-RESULTADO < 0.10000
069100        MOVE 5  TO WKS-EMITE-TIPO-IX
069200        MOVE 41 TO WKS-EMITE-REGLA-SKU
069300        PERFORM 6000-EMITE-VENTA
069400        IF WKS-ITEMS-ACTUAL < WKS-ITEMS-META
069500           MOVE 42 TO WKS-REGLA-ID
069600           MOVE 0  TO WKS-SUBINDICE
069700           PERFORM 9500-SORTEO
069800           IF WKS-RNG-RESULTADO < 0.90000
069900              MOVE 7  TO WKS-EMITE-TIPO-IX
070000              MOVE 43 TO WKS-EMITE-REGLA-SKU
070100              PERFORM 6000-EMITE-VENTA
070200           END-IF
070300        END-IF
070400     ELSE
070500        MOVE 42 TO WKS-REGLA-ID
070600        MOVE 1  TO WKS-SUBINDICE
070700        PERFORM 9500-SORTEO
070800        IF WKS-RNG-RESULTADO < 0.05000
070900           MOVE 7  TO WKS-EMITE-TIPO-IX
071000           MOVE 43 TO WKS-EMITE-REGLA-SKU
071100           PERFORM 6000-EMITE-VENTA
071200        END-IF
071300     END-IF.
071400 5040-REGLA-MANI-JALEA-E.        EXIT.
071500*
071600*--> TKT-039: EL SUB-INDICE USA EL CONTADOR DE RELLENO PARA QUE
071700*--> CADA UNIDAD DE RELLENO DEL MISMO CLIENTE TENGA SU PROPIA
071800*--> LLAVE DE SORTEO.
071900 5050-RELLENO-ALEATORIO SECTION.
072000*--> TKT-039: EL SUBINDICE DE RELLENO USA EL CONTADOR WKS-CONTADOR-
072100*--> RELLENO, NO 0 FIJO, PARA QUE CADA UNIDAD DE RELLENO DEL MISMO
072200*--> CLIENTE TENGA SU PROPIA LLAVE DE SORTEO EN RVRNGF01.
072300     MOVE 50                  TO WKS-REGLA-ID
072400     MOVE WKS-CONTADOR-RELLENO TO WKS-SUBINDICE
072500     MOVE 0                   TO WKS-EMITE-TIPO-IX
072600     PERFORM 6000-EMITE-VENTA
072700     ADD 1 TO WKS-CONTADOR-RELLENO.
072800 5050-RELLENO-ALEATORIO-E.       EXIT.
072900*
073000******************************************************************
073100*  S E R I E   6 0 0 0   E M I S I O N   D E   U N A   V E N T A  *
073200******************************************************************
073300 6000-EMITE-VENTA SECTION.
073400     MOVE 0 TO WKS-EMITE-OK
073500     IF WKS-EMITE-TIPO-IX = 0
073600        PERFORM 6060-ESCOGE-SKU-CATALOGO
073700     ELSE
073800        PERFORM 6050-ESCOGE-SKU-TIPO
073900     END-IF
074000     IF WKS-EMITE-OK = 1
074100        PERFORM 6100-CALCULA-PRECIO
074200        MOVE WKS-FECHA-ACTUAL             TO RVSA-FECHA
074300        MOVE WKS-TIENDA-ACTUAL            TO RVSA-TIENDA
074400        MOVE WKS-CLIENTE-ACTUAL           TO RVSA-CLIENTE
074500        MOVE RVCAT-SKU-NUM(WKS-EMITE-IDX) TO RVSA-SKU
074600        PERFORM 7000-ACUMULA-VENTA
074700        ADD 1 TO WKS-ITEMS-ACTUAL
074800     END-IF.
074900 6000-EMITE-VENTA-E.             EXIT.
075000*
075100 6050-ESCOGE-SKU-TIPO SECTION.
075200     IF RVCAT-TIPO-CANT-SKU(WKS-EMITE-TIPO-IX) = 0
075300        MOVE 0 TO WKS-EMITE-OK
075400     ELSE
075500        MOVE WKS-EMITE-REGLA-SKU TO WKS-REGLA-ID
075600        MOVE 0                   TO WKS-SUBINDICE
075700        PERFORM 9500-SORTEO
075800        COMPUTE WKS-POS-TIPO =
075900                1 + (WKS-RNG-RESULTADO *
076000                RVCAT-TIPO-CANT-SKU(WKS-EMITE-TIPO-IX))
076100        IF WKS-POS-TIPO > RVCAT-TIPO-CANT-SKU(WKS-EMITE-TIPO-IX)
076200           MOVE RVCAT-TIPO-CANT-SKU(WKS-EMITE-TIPO-IX)
076300                TO WKS-POS-TIPO
076400        END-IF
076500        MOVE RVCAT-TIPO-SKU-IDX(WKS-EMITE-TIPO-IX WKS-POS-TIPO)
076600                                 TO WKS-EMITE-IDX
076700        MOVE 1                   TO WKS-EMITE-OK
076800     END-IF.
076900 6050-ESCOGE-SKU-TIPO-E.         EXIT.
077000*
077100 6060-ESCOGE-SKU-CATALOGO SECTION.
077200     PERFORM 9500-SORTEO
077300     COMPUTE WKS-EMITE-IDX = 1 + (WKS-RNG-RESULTADO * RVCAT-TOT-SKU)
077400     IF WKS-EMITE-IDX > RVCAT-TOT-SKU
077500        MOVE RVCAT-TOT-SKU TO WKS-EMITE-IDX
077600     END-IF
077700     MOVE 1 TO WKS-EMITE-OK.
077800 6060-ESCOGE-SKU-CATALOGO-E.     EXIT.
077900*
078000 6100-CALCULA-PRECIO SECTION.
078100     COMPUTE RVSA-PRECIO ROUNDED =
078200             RVCAT-SKU-PRECIO(WKS-EMITE-IDX) * WKS-PARM-MULTIPLICA.
078300 6100-CALCULA-PRECIO-E.          EXIT.
078400*
078500******************************************************************
078600*        S E R I E   7 0 0 0   A C U M U L A C I O N             *
078700******************************************************************
078800 7000-ACUMULA-VENTA SECTION.
078900*--> TKT-402: SI HOY TODAVIA NO TIENE VENTA REGISTRADA, ESTA ES
079000*--> LA PRIMERA; SE DA DE ALTA LA FECHA EN LA VENTANA HASTA AHORA,
079100*--> NO ANTES (VER 4100-DIA-TIENDA).
079200     IF WKS-FECHA-YA-REG-NO
079300        PERFORM 4110-BUSCA-O-INSERTA-FECHA
079400        ADD WKS-CLIENTES-HOY TO RVCAT-FECHA-CLIENTES(WKS-FECHA-IX)
079500        SET WKS-FECHA-YA-REG-SI TO TRUE
079600     END-IF
079700     ADD 1             TO RVCAT-TOT-ITEMS
079800     ADD RVSA-PRECIO   TO RVCAT-TOT-VENTAS
079900     ADD 1             TO RVCAT-SKU-CONTADOR(WKS-EMITE-IDX)
080000     ADD 1             TO RVCAT-FECHA-SKU-CONT(WKS-FECHA-IX
080100                                                 WKS-EMITE-IDX).
080200 7000-ACUMULA-VENTA-E.           EXIT.
080300*
080400******************************************************************
080500*   S E R I E   8 0 0 0   R E S U M E N   D E   C O N S O L A    *
080600******************************************************************
080700 8000-RESUMEN-CONSOLA SECTION.
080800     DISPLAY WKS-GUIONES-80 UPON CONSOLE
080900     DISPLAY 'RVSIM001 - RESUMEN DE LA CORRIDA' UPON CONSOLE
081000     DISPLAY WKS-GUIONES-80 UPON CONSOLE
081100     MOVE RVCAT-TOT-CLIENTES TO WKS-ED-ENTERO
081200     DISPLAY 'TOTAL DE CLIENTES ATENDIDOS   : ' WKS-ED-ENTERO
081300             UPON CONSOLE
081400     MOVE RVCAT-TOT-ITEMS TO WKS-ED-ENTERO
081500     DISPLAY 'TOTAL DE ITEMS VENDIDOS       : ' WKS-ED-ENTERO
081600             UPON CONSOLE
081700     MOVE RVCAT-TOT-VENTAS TO WKS-ED-MONTO
081800     DISPLAY 'TOTAL DE VENTAS (Q)           : ' WKS-ED-MONTO
081900             UPON CONSOLE
082000     PERFORM 8100-TOP10-ORDENA
082100     DISPLAY ' ' UPON CONSOLE
082200     DISPLAY 'TOP 10 DE SKU POR UNIDADES VENDIDAS:' UPON CONSOLE
082300     PERFORM 8200-TOP10-DESPLIEGA
082400             VARYING RVCAT-TPX FROM 1 BY 1 UNTIL RVCAT-TPX > 10.
082500 8000-RESUMEN-CONSOLA-E.         EXIT.
082600*
082700*--> TKT-126: ARMA EL TOP-10 DE SKU POR UNIDADES VENDIDAS EN TODA LA
082800*--> CORRIDA (NO SOLO DENTRO DE LA VENTANA DE 14 DIAS).
082900 8100-TOP10-ORDENA SECTION.
083000*--> TKT-126: SE LIMPIA LA TABLA DE 10 RENGLONES Y LUEGO SE INSERTA
083100*--> CADA SKU DEL CATALOGO EN SU POSICION POR DESPLAZAMIENTO (8110).
083200     PERFORM 8105-LIMPIA-TOP10 VARYING RVCAT-TPX FROM 1 BY 1
083300             UNTIL RVCAT-TPX > 10
083400     PERFORM 8110-TOP10-INSERTA VARYING RVCAT-IX FROM 1 BY 1
083500             UNTIL RVCAT-IX > RVCAT-TOT-SKU.
083600 8100-TOP10-ORDENA-E.            EXIT.
083700*
083800 8105-LIMPIA-TOP10 SECTION.
083900     MOVE 0      TO RVCAT-TOP10-SKU(RVCAT-TPX)
084000     MOVE SPACES TO RVCAT-TOP10-NOMBRE(RVCAT-TPX)
084100     MOVE 0      TO RVCAT-TOP10-CONTADOR(RVCAT-TPX).
084200 8105-LIMPIA-TOP10-E.            EXIT.
084300*
084400 8110-TOP10-INSERTA SECTION.
084500     IF RVCAT-SKU-CONTADOR(RVCAT-IX) > RVCAT-TOP10-CONTADOR(10)
084600        MOVE 9 TO WKS-OX
084700        PERFORM 8120-TOP10-DESPLAZA
084800                UNTIL WKS-OX = 0
084900                   OR RVCAT-TOP10-CONTADOR(WKS-OX)
085000                      NOT < RVCAT-SKU-CONTADOR(RVCAT-IX)
085100        ADD 1 TO WKS-OX
085200        MOVE RVCAT-SKU-NUM(RVCAT-IX)
085300                  TO RVCAT-TOP10-SKU(WKS-OX)
085400        MOVE RVCAT-SKU-NOMBRE(RVCAT-IX)
085500                  TO RVCAT-TOP10-NOMBRE(WKS-OX)
085600        MOVE RVCAT-SKU-CONTADOR(RVCAT-IX)
085700                  TO RVCAT-TOP10-CONTADOR(WKS-OX)
085800     END-IF.
085900 8110-TOP10-INSERTA-E.           EXIT.
086000*
086100 8120-TOP10-DESPLAZA SECTION.
086200     MOVE RVCAT-TOP10-SKU(WKS-OX)      TO RVCAT-TOP10-SKU(WKS-OX + 1)
086300     MOVE RVCAT-TOP10-NOMBRE(WKS-OX)   TO RVCAT-TOP10-NOMBRE(WKS-OX + 1)
086400     MOVE RVCAT-TOP10-CONTADOR(WKS-OX) TO RVCAT-TOP10-CONTADOR(WKS-OX + 1)
086500     SUBTRACT 1 FROM WKS-OX.
086600 8120-TOP10-DESPLAZA-E.          EXIT.
086700*
086800 8200-TOP10-DESPLIEGA SECTION.
086900     IF RVCAT-TOP10-SKU(RVCAT-TPX) NOT = 0
087000        MOVE RVCAT-TOP10-CONTADOR(RVCAT-TPX) TO WKS-ED-ENTERO
087100        DISPLAY '  ' RVCAT-TPX '. SKU ' RVCAT-TOP10-SKU(RVCAT-TPX)
087200                ' - ' RVCAT-TOP10-NOMBRE(RVCAT-TPX)
087300                ' (' WKS-ED-ENTERO ' UNIDADES)'
087400                UPON CONSOLE
087500     END-IF.
087600 8200-TOP10-DESPLIEGA-E.         EXIT.
087700*
087800******************************************************************
087900*   S E R I E   9 0 0 0   V E N T A N A   D E   1 4   D I A S    *
088000******************************************************************
088100 9000-VENTANA-CATORCE SECTION.
088200     PERFORM 9010-INICIALIZA-ORDEN VARYING WKS-OX FROM 1 BY 1
088300             UNTIL WKS-OX > RVCAT-TOT-FECHAS
088400     IF RVCAT-TOT-FECHAS > 14
088500        MOVE 14 TO RVCAT-VENT-DIAS
088600     ELSE
088700        MOVE RVCAT-TOT-FECHAS TO RVCAT-VENT-DIAS
088800     END-IF
088900     PERFORM 9020-ORDENA-FECHAS VARYING WKS-OX FROM 2 BY 1
089000             UNTIL WKS-OX > RVCAT-TOT-FECHAS
089100     PERFORM 9030-COPIA-VENTANA VARYING WKS-OX FROM 1 BY 1
089200             UNTIL WKS-OX > RVCAT-VENT-DIAS.
089300 9000-VENTANA-CATORCE-E.         EXIT.
089400*
089500 9010-INICIALIZA-ORDEN SECTION.
089600     MOVE WKS-OX TO WKS-ORDEN-FECHAS(WKS-OX).
089700 9010-INICIALIZA-ORDEN-E.        EXIT.
089800*
089900 9020-ORDENA-FECHAS SECTION.
090000     MOVE WKS-ORDEN-FECHAS(WKS-OX) TO WKS-ORDEN-TEMP
090100     MOVE WKS-OX                   TO WKS-OY
090200     PERFORM 9025-DESPLAZA-ORDEN
090300             UNTIL WKS-OY = 1
090400                OR RVCAT-FECHA-VALOR(WKS-ORDEN-FECHAS(WKS-OY - 1))
090500                   NOT > RVCAT-FECHA-VALOR(WKS-ORDEN-TEMP)
090600     MOVE WKS-ORDEN-TEMP TO WKS-ORDEN-FECHAS(WKS-OY).
090700 9020-ORDENA-FECHAS-E.           EXIT.
090800*
090900 9025-DESPLAZA-ORDEN SECTION.
091000     MOVE WKS-ORDEN-FECHAS(WKS-OY - 1) TO WKS-ORDEN-FECHAS(WKS-OY)
091100     SUBTRACT 1 FROM WKS-OY.
091200 9025-DESPLAZA-ORDEN-E.          EXIT.
091300*
091400 9030-COPIA-VENTANA SECTION.
091500     MOVE WKS-ORDEN-FECHAS(WKS-OX) TO RVCAT-VENT-IDX(WKS-OX).
091600 9030-COPIA-VENTANA-E.           EXIT.
091700*
091800******************************************************************
091900*   S E R I E   9 1 0 0   V E N T A S   R E A L E S   D E N T R O *
092000*                    D E   L A   V E N T A N A                   *
092100******************************************************************
092200 9100-CALCULA-ACTUAL SECTION.
092300     MOVE 0 TO WKS-VENT-CLIENTES
092400     MOVE RVCAT-VENT-DIAS TO WKS-VENT-DIAS-N
092500     PERFORM 9105-LIMPIA-VENTANA-SKU VARYING RVCAT-IX FROM 1 BY 1
092600             UNTIL RVCAT-IX > RVCAT-TOT-SKU
092700     PERFORM 9110-SUMA-UNA-FECHA VARYING WKS-OX FROM 1 BY 1
092800             UNTIL WKS-OX > RVCAT-VENT-DIAS
092900     IF WKS-VENT-DIAS-N = 0
093000        MOVE 0 TO WKS-AVG-CLIENTES-DIA
093100     ELSE
093200        COMPUTE WKS-AVG-CLIENTES-DIA ROUNDED =
093300                WKS-VENT-CLIENTES / WKS-VENT-DIAS-N
093400     END-IF
093500     MOVE 0 TO WKS-GRAN-TOTAL-ACT
093600     PERFORM 9120-TOTALES-TIPO-ACT VARYING RVCAT-RX FROM 1 BY 1
093700             UNTIL RVCAT-RX > 8
093800     PERFORM 9130-PCT-VPI-ACT VARYING RVCAT-RX FROM 1 BY 1
093900             UNTIL RVCAT-RX > 8
094000     PERFORM 9140-MINMAX-OTHER.
094100 9100-CALCULA-ACTUAL-E.          EXIT.
094200*
094300 9105-LIMPIA-VENTANA-SKU SECTION.
094400     MOVE 0 TO RVCAT-SKU-VENTANA(RVCAT-IX).
094500 9105-LIMPIA-VENTANA-SKU-E.      EXIT.
094600*
094700 9110-SUMA-UNA-FECHA SECTION.
094800     MOVE RVCAT-VENT-IDX(WKS-OX) TO WKS-FECHA-IX
094900     ADD RVCAT-FECHA-CLIENTES(WKS-FECHA-IX) TO WKS-VENT-CLIENTES
095000     PERFORM 9115-SUMA-UN-SKU VARYING RVCAT-IX FROM 1 BY 1
095100             UNTIL RVCAT-IX > RVCAT-TOT-SKU.
095200 9110-SUMA-UNA-FECHA-E.          EXIT.
095300*
095400 9115-SUMA-UN-SKU SECTION.
095500     ADD RVCAT-FECHA-SKU-CONT(WKS-FECHA-IX RVCAT-IX)
095600         TO RVCAT-SKU-VENTANA(RVCAT-IX).
095700 9115-SUMA-UN-SKU-E.             EXIT.
095800*
095900 9120-TOTALES-TIPO-ACT SECTION.
096000     MOVE 0 TO RVCAT-REP-TOT-VTAS-ACT(RVCAT-RX)
096100     MOVE RVCAT-TIPO-NOMBRE(RVCAT-RX) TO RVCAT-REP-TIPO(RVCAT-RX)
096200     IF RVCAT-RX < 8
096300        MOVE RVCAT-TIPO-CANT-SKU(RVCAT-RX)
096400                  TO RVCAT-REP-CANT-SKU(RVCAT-RX)
096500        PERFORM 9125-SUMA-SKU-DE-TIPO VARYING RVCAT-TPX FROM 1 BY 1
096600                UNTIL RVCAT-TPX > RVCAT-TIPO-CANT-SKU(RVCAT-RX)
096700     ELSE
096800        COMPUTE RVCAT-REP-CANT-SKU(8) =
096900                RVCAT-TOT-SKU - RVCAT-TIPO-CANT-SKU(1)
097000                               - RVCAT-TIPO-CANT-SKU(2)
097100                               - RVCAT-TIPO-CANT-SKU(3)
097200                               - RVCAT-TIPO-CANT-SKU(4)
097300                               - RVCAT-TIPO-CANT-SKU(5)
097400                               - RVCAT-TIPO-CANT-SKU(6)
097500                               - RVCAT-TIPO-CANT-SKU(7)
097600        PERFORM 9127-SUMA-SKU-OTHER VARYING RVCAT-IX FROM 1 BY 1
097700                UNTIL RVCAT-IX > RVCAT-TOT-SKU
097800     END-IF
097900     IF RVCAT-REP-CANT-SKU(RVCAT-RX) = 0
098000        MOVE 0 TO RVCAT-REP-PROM-DIA-ACT(RVCAT-RX)
098100     ELSE
098200        IF WKS-VENT-DIAS-N = 0
098300           MOVE 0 TO RVCAT-REP-PROM-DIA-ACT(RVCAT-RX)
098400        ELSE
098500           COMPUTE RVCAT-REP-PROM-DIA-ACT(RVCAT-RX) ROUNDED =
098600                   RVCAT-REP-TOT-VTAS-ACT(RVCAT-RX) /
098700                   WKS-VENT-DIAS-N
098800        END-IF
098900     END-IF
099000     ADD RVCAT-REP-PROM-DIA-ACT(RVCAT-RX) TO WKS-GRAN-TOTAL-ACT.
099100 9120-TOTALES-TIPO-ACT-E.        EXIT.
099200*
099300 9125-SUMA-SKU-DE-TIPO SECTION.
099400     MOVE RVCAT-TIPO-SKU-IDX(RVCAT-RX RVCAT-TPX) TO RVCAT-IX
099500     ADD RVCAT-SKU-VENTANA(RVCAT-IX)
099600         TO RVCAT-REP-TOT-VTAS-ACT(RVCAT-RX).
099700 9125-SUMA-SKU-DE-TIPO-E.        EXIT.
099800*
099900 9127-SUMA-SKU-OTHER SECTION.
100000     MOVE 8 TO WKS-TIPO-DETECTADO
100100     PERFORM 9128-VERIFICA-TIPO-OTHER.
100200 9127-SUMA-SKU-OTHER-E.          EXIT.
100300*
100400 9128-VERIFICA-TIPO-OTHER SECTION.
100500     EVALUATE TRUE
100600         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Milk'
100700         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Cereal'
100800         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Baby Food'
100900         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Diapers'
101000         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Peanut Butter'
101100         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Bread'
101200         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Jelly/Jam'
101300              CONTINUE
101400         WHEN OTHER
101500              ADD RVCAT-SKU-VENTANA(RVCAT-IX)
101600                  TO RVCAT-REP-TOT-VTAS-ACT(8)
101700     END-EVALUATE.
101800 9128-VERIFICA-TIPO-OTHER-E.     EXIT.
101900*
102000 9130-PCT-VPI-ACT SECTION.
102100     IF WKS-GRAN-TOTAL-ACT = 0
102200        MOVE 0 TO RVCAT-REP-PCT-ACT(RVCAT-RX)
102300     ELSE
102400        COMPUTE RVCAT-REP-PCT-ACT(RVCAT-RX) ROUNDED =
102500                (RVCAT-REP-PROM-DIA-ACT(RVCAT-RX) * 100)
102600                / WKS-GRAN-TOTAL-ACT
102700     END-IF
102800     IF RVCAT-REP-CANT-SKU(RVCAT-RX) = 0
102900        MOVE 0 TO RVCAT-REP-VPI-ACT(RVCAT-RX)
103000     ELSE
103100        COMPUTE RVCAT-REP-VPI-ACT(RVCAT-RX) ROUNDED =
103200                RVCAT-REP-PROM-DIA-ACT(RVCAT-RX) /
103300                RVCAT-REP-CANT-SKU(RVCAT-RX)
103400     END-IF.
103500 9130-PCT-VPI-ACT-E.             EXIT.
103600*
103700 9140-MINMAX-OTHER SECTION.
103800     MOVE 0 TO RVCAT-MIN-OTHER
103900     MOVE 0 TO RVCAT-MAX-OTHER
104000*--> TKT-337: EL SWITCH, NO EL VALOR CERO, DICE SI YA SE VIO EL
104100*--> PRIMER SKU "OTHER" DE LA VENTANA.
104200     SET WKS-PRIMER-OTHER-NO TO TRUE
104300     PERFORM 9145-MINMAX-UN-SKU VARYING RVCAT-IX FROM 1 BY 1
104400             UNTIL RVCAT-IX > RVCAT-TOT-SKU.
104500 9140-MINMAX-OTHER-E.            EXIT.
104600*
104700 9145-MINMAX-UN-SKU SECTION.
104800*--> MISMA LISTA DE 7 TIPOS OTRA VEZ: LOS ESPECIALES NO ENTRAN AL
104900*--> MIN/MAX DE 'OTHER' (TKT-337), SOLO SE CONTINUA (CONTINUE).
105000     EVALUATE TRUE
105100         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Milk'
105200         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Cereal'
105300         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Baby Food'
105400         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Diapers'
105500         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Peanut Butter'
105600         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Bread'
105700         WHEN RVCAT-SKU-TIPO(RVCAT-IX) = 'Jelly/Jam'
105800              CONTINUE
105900         WHEN OTHER
106000              IF WKS-PRIMER-OTHER-NO
106100                 MOVE RVCAT-SKU-VENTANA(RVCAT-IX) TO RVCAT-MIN-OTHER
106200                 MOVE RVCAT-SKU-VENTANA(RVCAT-IX) TO RVCAT-MAX-OTHER
106300                 SET WKS-PRIMER-OTHER-SI TO TRUE
106400              ELSE
106500                 IF RVCAT-SKU-VENTANA(RVCAT-IX) < RVCAT-MIN-OTHER
106600                    MOVE RVCAT-SKU-VENTANA(RVCAT-IX) TO RVCAT-MIN-OTHER
106700                 END-IF
106800                 IF RVCAT-SKU-VENTANA(RVCAT-IX) > RVCAT-MAX-OTHER
106900                    MOVE RVCAT-SKU-VENTANA(RVCAT-IX) TO RVCAT-MAX-OTHER
107000                 END-IF
107100              END-IF
107200     END-EVALUATE.
107300 9145-MINMAX-UN-SKU-E.           EXIT.
107400*
107500******************************************************************
107600* S E R I E   9 2 0 0   V E N T A S   P R E D I C H A S          *
107700******************************************************************
107800 9200-CALCULA-PREDICHO SECTION.
107900     COMPUTE WKS-AVG-ITEMS-CLIENTE =
108000             (WKS-PARM-ITM-BAJO + WKS-PARM-ITM-ALTO) / 2
108100     MOVE 0 TO WKS-TOTAL-ESPECIAL
108200     PERFORM 9210-ESPERADO-TIPO VARYING RVCAT-RX FROM 1 BY 1
108300             UNTIL RVCAT-RX > 7
108400     COMPUTE WKS-TOTAL-OTHER =
108500             (WKS-AVG-CLIENTES-DIA * WKS-AVG-ITEMS-CLIENTE)
108600             - WKS-TOTAL-ESPECIAL
108700     IF WKS-TOTAL-OTHER < 0
108800        MOVE 0 TO WKS-TOTAL-OTHER
108900     END-IF
109000     IF RVCAT-TOT-SKU = 0
109100        MOVE 0 TO WKS-ADICION-POR-SKU
109200     ELSE
109300        COMPUTE WKS-ADICION-POR-SKU ROUNDED =
109400                WKS-TOTAL-OTHER / RVCAT-TOT-SKU
109500     END-IF
109600     MOVE 0 TO WKS-GRAN-TOTAL-PRE
109700     PERFORM 9220-TOTAL-PRE-TIPO VARYING RVCAT-RX FROM 1 BY 1
109800             UNTIL RVCAT-RX > 8
109900     PERFORM 9230-PCT-VPI-TOT-PRE VARYING RVCAT-RX FROM 1 BY 1
110000             UNTIL RVCAT-RX > 8.
110100 9200-CALCULA-PREDICHO-E.        EXIT.
110200*
110300 9210-ESPERADO-TIPO SECTION.
110400     COMPUTE RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) ROUNDED =
110500             WKS-AVG-CLIENTES-DIA * RVCAT-TIPO-PROB-BASE(RVCAT-RX)
110600     ADD RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) TO WKS-TOTAL-ESPECIAL.
110700 9210-ESPERADO-TIPO-E.           EXIT.
110800*
110900 9220-TOTAL-PRE-TIPO SECTION.
111000     IF RVCAT-RX < 8
111100        COMPUTE RVCAT-REP-TOT-VTAS-PRE(RVCAT-RX) ROUNDED =
111200                (RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) +
111300                (WKS-ADICION-POR-SKU *
111400                RVCAT-REP-CANT-SKU(RVCAT-RX))) * WKS-VENT-DIAS-N
111500        COMPUTE RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) ROUNDED =
111600                RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) +
111700                (WKS-ADICION-POR-SKU * RVCAT-REP-CANT-SKU(RVCAT-RX))
111800     ELSE
111900        COMPUTE RVCAT-REP-PROM-DIA-PRE(8) ROUNDED =
112000                WKS-ADICION-POR-SKU * RVCAT-REP-CANT-SKU(8)
112100        COMPUTE RVCAT-REP-TOT-VTAS-PRE(8) ROUNDED =
112200                RVCAT-REP-PROM-DIA-PRE(8) * WKS-VENT-DIAS-N
112300     END-IF
112400     ADD RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) TO WKS-GRAN-TOTAL-PRE.
112500 9220-TOTAL-PRE-TIPO-E.          EXIT.
112600*
112700 9230-PCT-VPI-TOT-PRE SECTION.
112800     IF WKS-GRAN-TOTAL-PRE = 0
112900        MOVE 0 TO RVCAT-REP-PCT-PRE(RVCAT-RX)
113000     ELSE
113100        COMPUTE RVCAT-REP-PCT-PRE(RVCAT-RX) ROUNDED =
113200                (RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) * 100)
113300                / WKS-GRAN-TOTAL-PRE
113400     END-IF
113500     IF RVCAT-REP-CANT-SKU(RVCAT-RX) = 0
113600        MOVE 0 TO RVCAT-REP-VPI-PRE(RVCAT-RX)
113700     ELSE
113800        COMPUTE RVCAT-REP-VPI-PRE(RVCAT-RX) ROUNDED =
113900                RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) /
114000                RVCAT-REP-CANT-SKU(RVCAT-RX)
114100     END-IF.
114200 9230-PCT-VPI-TOT-PRE-E.         EXIT.
114300*
114400******************************************************************
114500*  S E R I E   9 5 0 0   S O R T E O   G E N E R I C O            *
114600******************************************************************
114700 9500-SORTEO SECTION.
114800     CALL 'RVRNGF01' USING WKS-PARM-SEMILLA, WKS-TIENDA-ACTUAL,
114900                           WKS-DIA-INDICE, WKS-CLIENTE-ACTUAL,
115000                           WKS-REGLA-ID, WKS-SUBINDICE,
115100                           WKS-RNG-RESULTADO
115200     IF WKS-DIAGNOSTICO-ON
115300        DISPLAY 'SORTEO REGLA ' WKS-REGLA-ID ' SUB '
115400                WKS-SUBINDICE ' = ' WKS-RNG-RESULTADO
115500                UPON CONSOLE
115600     END-IF.
115700 9500-SORTEO-E.                  EXIT.
115800*
115900******************************************************************
116000*   S E R I E   9 9 0 0   E S C R I T U R A   D E L   R E P O R T E
116100*                 H W 3   ( R V R P T ,   C S V )                *
116200******************************************************************
116300 9900-ESCRIBE-RVSLCSV SECTION.
116400     PERFORM 9910-BANNER-TITULO
116500     PERFORM 9920-TABLA-PROBABILIDADES
116600     PERFORM 9930-RESUMEN-VENTANA
116700     PERFORM 9940-TABLA-ACTUAL
116800     PERFORM 9950-TABLA-PREDICHA
116900     PERFORM 9960-LINEA-TOTAL.
117000 9900-ESCRIBE-RVSLCSV-E.         EXIT.
117100*
117200 9910-BANNER-TITULO SECTION.
117300     MOVE WKS-GUIONES-60 TO RVRP-TEXTO-LINEA
117400     WRITE REG-RVRPT
117500     MOVE SPACES TO RVRP-TEXTO-LINEA
117600     MOVE 'RETAIL TRANSACTION SIMULATION - HW3 SALES REPORT'
117700          TO RVRP-TEXTO-LINEA
117800     WRITE REG-RVRPT
117900     MOVE WKS-GUIONES-60 TO RVRP-TEXTO-LINEA
118000     WRITE REG-RVRPT
118100     MOVE SPACES TO RVRP-TEXTO-LINEA
118200     WRITE REG-RVRPT.
118300 9910-BANNER-TITULO-E.           EXIT.
118400*
118500 9920-TABLA-PROBABILIDADES SECTION.
118600     MOVE SPACES TO RVRP-TEXTO-LINEA
118700     MOVE 'Probabilities of Each Item Type' TO RVRP-TEXTO-LINEA
118800     WRITE REG-RVRPT
118900     MOVE WKS-GUIONES-60 TO RVRP-TEXTO-LINEA
119000     WRITE REG-RVRPT
119100     MOVE SPACES TO RVRP-TEXTO-LINEA
119200     MOVE 'Type,Probability' TO RVRP-TEXTO-LINEA
119300     WRITE REG-RVRPT
119400     MOVE SPACES TO RVRP-TEXTO-LINEA
119500     MOVE 'Milk,70.0%'          TO RVRP-TEXTO-LINEA
119600     WRITE REG-RVRPT
119700     MOVE SPACES TO RVRP-TEXTO-LINEA
119800     MOVE 'Cereal,36.5%'        TO RVRP-TEXTO-LINEA
119900     WRITE REG-RVRPT
120000     MOVE SPACES TO RVRP-TEXTO-LINEA
120100     MOVE 'Baby Food,20.0%'     TO RVRP-TEXTO-LINEA
120200     WRITE REG-RVRPT
120300     MOVE SPACES TO RVRP-TEXTO-LINEA
120400     MOVE 'Diapers,16.8%'       TO RVRP-TEXTO-LINEA
120500     WRITE REG-RVRPT
120600     MOVE SPACES TO RVRP-TEXTO-LINEA
120700     MOVE 'Peanut Butter,10.0%' TO RVRP-TEXTO-LINEA
120800     WRITE REG-RVRPT
120900     MOVE SPACES TO RVRP-TEXTO-LINEA
121000     MOVE 'Bread,50.0%'         TO RVRP-TEXTO-LINEA
121100     WRITE REG-RVRPT
121200     MOVE SPACES TO RVRP-TEXTO-LINEA
121300     MOVE 'Jelly/Jam,13.5%'     TO RVRP-TEXTO-LINEA
121400     WRITE REG-RVRPT
121500     MOVE WKS-GUIONES-60 TO RVRP-TEXTO-LINEA
121600     WRITE REG-RVRPT.
121700 9920-TABLA-PROBABILIDADES-E.    EXIT.
121800*
121900 9930-RESUMEN-VENTANA SECTION.
122000     MOVE SPACES TO RVRP-TEXTO-LINEA
122100     MOVE WKS-AVG-CLIENTES-DIA TO WKS-ED-MONTO
122200     STRING 'Actual Avg Customers per day,' WKS-ED-MONTO
122300            DELIMITED BY SIZE INTO RVRP-TEXTO-LINEA
122400     WRITE REG-RVRPT
122500     MOVE SPACES TO RVRP-TEXTO-LINEA
122600     COMPUTE WKS-ED-MONTO = WKS-GRAN-TOTAL-ACT
122700     STRING 'Actual Avg Sales per day,' WKS-ED-MONTO
122800            DELIMITED BY SIZE INTO RVRP-TEXTO-LINEA
122900     WRITE REG-RVRPT
123000     MOVE SPACES TO RVRP-TEXTO-LINEA
123100*--> TKT-337: VER 9140/9145 PARA LA CORRECCION DEL CALCULO DE ESTE
123200*--> MINIMO (ANTES SE PERDIA CUANDO EL PRIMER OTHER TENIA CERO).
123300     MOVE RVCAT-MIN-OTHER TO WKS-ED-CANT
123400     STRING 'Minimum # products sold, non-special sku, 14 days,'
123500            WKS-ED-CANT DELIMITED BY SIZE INTO RVRP-TEXTO-LINEA
123600     WRITE REG-RVRPT
123700     MOVE SPACES TO RVRP-TEXTO-LINEA
123800     MOVE RVCAT-MAX-OTHER TO WKS-ED-CANT
123900     STRING 'Maximum # products sold, non-special sku, 14 days,'
124000            WKS-ED-CANT DELIMITED BY SIZE INTO RVRP-TEXTO-LINEA
124100     WRITE REG-RVRPT
124200     MOVE SPACES TO RVRP-TEXTO-LINEA
124300     WRITE REG-RVRPT.
124400 9930-RESUMEN-VENTANA-E.         EXIT.
124500*
124600 9940-TABLA-ACTUAL SECTION.
124700     MOVE SPACES TO RVRP-TEXTO-LINEA
124800     MOVE 'Average Sales Per Day (Actual)' TO RVRP-TEXTO-LINEA
124900     WRITE REG-RVRPT
125000     MOVE SPACES TO RVRP-TEXTO-LINEA
125100     STRING 'Type,Total Sales,Avg Sales Per Day,% Total,'
125200            DELIMITED BY SIZE
125300            '# Items in Type,Sales Per Item' DELIMITED BY SIZE
125400            INTO RVRP-TEXTO-LINEA
125500     WRITE REG-RVRPT
125600     PERFORM 9945-RENGLON-ACTUAL VARYING RVCAT-RX FROM 1 BY 1
125700             UNTIL RVCAT-RX > 8
125800     MOVE SPACES TO RVRP-TEXTO-LINEA
125900     WRITE REG-RVRPT.
126000 9940-TABLA-ACTUAL-E.            EXIT.
126100*
126200 9945-RENGLON-ACTUAL SECTION.
126300*--> TKT-337: WKS-ED-PCT AHORA LLEVA DOS DECIMALES (PIC ZZ9.99) PARA
126400*--> QUE COINCIDA CON RVCAT-REP-PCT-ACT (S9(3)V99 EN RVCATT).
126500     MOVE RVCAT-REP-TOT-VTAS-ACT(RVCAT-RX) TO WKS-ED-ENTERO
126600     MOVE RVCAT-REP-PROM-DIA-ACT(RVCAT-RX) TO WKS-ED-MONTO
126700     MOVE RVCAT-REP-PCT-ACT(RVCAT-RX)      TO WKS-ED-PCT 
126800     MOVE RVCAT-REP-CANT-SKU(RVCAT-RX)     TO WKS-ED-CANT
126900     MOVE RVCAT-REP-VPI-ACT(RVCAT-RX)      TO WKS-ED-MONTO-2
127000     STRING RVCAT-REP-TIPO(RVCAT-RX) DELIMITED BY '  '
127100            ',' WKS-ED-ENTERO DELIMITED BY SIZE
127200            ',' WKS-ED-MONTO  DELIMITED BY SIZE
127300            ',' WKS-ED-PCT    DELIMITED BY SIZE '%'
127400            ',' WKS-ED-CANT   DELIMITED BY SIZE
127500            ',' WKS-ED-MONTO-2 DELIMITED BY SIZE
127600            INTO RVRP-TEXTO-LINEA
127700     WRITE REG-RVRPT
127800     MOVE SPACES TO RVRP-TEXTO-LINEA.
127900 9945-RENGLON-ACTUAL-E.          EXIT.
128000*
128100 9950-TABLA-PREDICHA SECTION.
128200     MOVE SPACES TO RVRP-TEXTO-LINEA
128300     MOVE 'Average Predicted Sales Per Day' TO RVRP-TEXTO-LINEA
128400     WRITE REG-RVRPT
128500     MOVE SPACES TO RVRP-TEXTO-LINEA
128600     STRING 'Type,Total Sales,Avg Sales Per Day,% Total,'
128700            DELIMITED BY SIZE
128800            '# Items in Type,Sales Per Item' DELIMITED BY SIZE
128900            INTO RVRP-TEXTO-LINEA
129000     WRITE REG-RVRPT
129100     PERFORM 9955-RENGLON-PREDICHO VARYING RVCAT-RX FROM 1 BY 1
129200             UNTIL RVCAT-RX > 8.
129300 9950-TABLA-PREDICHA-E.          EXIT.
129400*
129500 9955-RENGLON-PREDICHO SECTION.
129600     MOVE SPACES TO RVRP-TEXTO-LINEA
129700*--> TKT-337: MISMO AJUSTE DE DOS DECIMALES QUE 9945, AHORA SOBRE
129800*--> RVCAT-REP-PCT-PRE.
129900     MOVE RVCAT-REP-TOT-VTAS-PRE(RVCAT-RX) TO WKS-ED-ENTERO
130000     MOVE RVCAT-REP-PROM-DIA-PRE(RVCAT-RX) TO WKS-ED-MONTO
130100     MOVE RVCAT-REP-PCT-PRE(RVCAT-RX)      TO WKS-ED-PCT 
130200     MOVE RVCAT-REP-CANT-SKU(RVCAT-RX)     TO WKS-ED-CANT
130300     MOVE RVCAT-REP-VPI-PRE(RVCAT-RX)      TO WKS-ED-MONTO-2
130400     STRING RVCAT-REP-TIPO(RVCAT-RX) DELIMITED BY '  '
130500            ',' WKS-ED-ENTERO DELIMITED BY SIZE
130600            ',' WKS-ED-MONTO  DELIMITED BY SIZE
130700            ',' WKS-ED-PCT    DELIMITED BY SIZE '%'
130800            ',' WKS-ED-CANT   DELIMITED BY SIZE
130900            ',' WKS-ED-MONTO-2 DELIMITED BY SIZE
131000            INTO RVRP-TEXTO-LINEA
131100     WRITE REG-RVRPT.
131200 9955-RENGLON-PREDICHO-E.        EXIT.
131300*
131400 9960-LINEA-TOTAL SECTION.
131500     MOVE 0 TO WKS-VENT-TOTAL-ACUM
131600     PERFORM 9965-SUMA-VENTANA VARYING RVCAT-IX FROM 1 BY 1
131700             UNTIL RVCAT-IX > RVCAT-TOT-SKU
131800     MOVE WKS-VENT-TOTAL-ACUM TO WKS-ED-CANT
131900     MOVE SPACES TO RVRP-TEXTO-LINEA
132000     STRING 'Total sales,' WKS-ED-CANT DELIMITED BY SIZE
132100            INTO RVRP-TEXTO-LINEA
132200     WRITE REG-RVRPT.
132300 9960-LINEA-TOTAL-E.             EXIT.
132400*
132500*--> SUMA LA VENTANA DE UN SKU AL GRAN TOTAL DE VENTAS DE LA
132600*--> VENTANA (TKT-337: ANTES SE ACUMULABA DIRECTO SOBRE UN CAMPO
132700*--> EDITADO, LO CUAL NO ES CORRECTO EN COBOL).
132800 9965-SUMA-VENTANA SECTION.
132900     ADD RVCAT-SKU-VENTANA(RVCAT-IX) TO WKS-VENT-TOTAL-ACUM.
133000 9965-SUMA-VENTANA-E.            EXIT.
133100*
133200******************************************************************
133300*        S E R I E   9 9 9 0   C I E R R E                       *
133400******************************************************************
133500 9990-CIERRA-ARCHIVOS SECTION.
133600     CLOSE RVPROD
133700     CLOSE RVRPT.
133800 9990-CIERRA-ARCHIVOS-E.         EXIT.
