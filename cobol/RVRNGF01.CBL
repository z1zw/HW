000100******************************************************************
000200* PROGRAMADOR : JOSE DANIEL RAMIREZ DIVAS                         *
000300* INSTALACION : DEPARTAMENTO DE SISTEMAS - BANCO INDUSTRIAL       *
000400* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000500* PROGRAMA    : RVRNGF01, GENERADOR DE SORTEOS REPRODUCIBLES      *
000600* TIPO        : SUBPROGRAMA (CALLED), NO TIENE ARCHIVOS           *
000700* DESCRIPCION : RECIBE LA SEMILLA DE CORRIDA Y LAS LLAVES DE UN   *
000800*             : SORTEO (TIENDA, INDICE DE DIA, CLIENTE, REGLA Y   *
000900*             : SUBINDICE) Y REGRESA UN NUMERO PSEUDOALEATORIO    *
001000*             : EN 0 <= RESULTADO < 1 CON 5 DECIMALES. LA MISMA   *
001100*             : COMBINACION DE LLAVES SIEMPRE REGRESA EL MISMO    *
001200*             : RESULTADO (REQUISITO DE LA CORRIDA REPRODUCIBLE   *
001300*             : PARA AUDITORIA DE RVSIM001).                     *
001400******************************************************************
001500* BITACORA DE CAMBIOS                                             *
001600* 12/09/1988 JDRD TKT-004: PROGRAMA ORIGINAL. COMBINACION LINEAL  *
001700*            CONGRUENCIAL DE LAS 6 LLAVES, MODULO PRIMO < 10**9.  *
001800* 03/03/1989 JDRD TKT-011: SE AGREGA REDEFINES DE LA SEMILLA EN   *
001900*            BLOQUES DE 3 DIGITOS PARA EL DESPLIEGUE DE CONTROL   *
002000*            QUE PIDE AUDITORIA INTERNA.                          *
002100* 19/11/1991 CRV  TKT-058: EL MULTIPLICADOR SE MUEVE A 77-LEVEL   *
002200*            COMO CONSTANTE DE PROGRAMA; ANTES ESTABA EMBEBIDO EN *
002300*            CADA COMPUTE Y ERA FACIL DE DESAJUSTAR AL CORREGIR.  *
002400* 25/02/1994 JDRD TKT-077: CORRECCION AL REDONDEO DEL RESULTADO;  *
002500*            SIN ROUNDED SE TRUNCABA Y EL ULTIMO DIGITO SIEMPRE   *
002600*            QUEDABA EN CERO O NUEVE.                             *
002700* 14/01/1999 PEDR TKT-112: REVISION Y2K. NINGUN CAMPO DE ESTE     *
002800*            PROGRAMA ALMACENA FECHA CALENDARIO, SOLO CONTADORES  *
002900*            ENTEROS; SE CERTIFICA SIN CAMBIOS DE TAMANO DE CAMPO.*
003000* 30/08/2003 CRV  TKT-149: SE AGREGA VALIDACION DE RLL-REGLA-ID   *
003100*            FUERA DE RANGO PORQUE RVSIM001 LLEGO A MANDAR UN     *
003200*            CODIGO DE REGLA EN CERO POR UN MOVE INCOMPLETO.      *
003300* 21/06/2010 EEDR TKT-204: LIMPIEZA DE COMENTARIOS Y BITACORA     *
003400*            PARA LA MIGRACION DEL CATALOGO DE PRODUCTOS.         *
003500* 03/02/2024 EEDR TKT-328: ADAPTADO A LA CORRIDA DE SIMULACION DE *
003600*            VENTAS RETAIL (ANTES SE USABA SOLO EN EL MODULO DE   *
003700*            EDUCACION PARA SORTEOS DE EXAMENES).          TKT328*
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. RVRNGF01.
004100 AUTHOR. JOSE DANIEL RAMIREZ DIVAS.
004200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCO INDUSTRIAL.
004300 DATE-WRITTEN. 12/09/1988.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO - BANCO INDUSTRIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS CLASE-DIGITO IS "0" THRU "9".
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  WKS-MODULO                 PIC 9(09) COMP
005500                                 VALUE 999999937.
005600 77  WKS-MULTIPLICADOR          PIC 9(09) COMP
005700                                 VALUE 000048271.
005800 01  WKS-AREA-TRABAJO.
005900     05  WKS-ACUM               PIC 9(09) COMP.
006000     05  WKS-PRODUCTO           PIC 9(18) COMP.
006100     05  WKS-COCIENTE           PIC 9(09) COMP.
006200 01  WKS-SEMILLA-CTRL           PIC 9(09).
006300 01  WKS-SEMILLA-CTRL-R REDEFINES WKS-SEMILLA-CTRL.
006400     05  WKS-SEM-BLOQUE-1       PIC 9(03).
006500     05  WKS-SEM-BLOQUE-2       PIC 9(03).
006600     05  WKS-SEM-BLOQUE-3       PIC 9(03).
006700 01  WKS-PRODUCTO-CTRL          PIC 9(18).
006800 01  WKS-PRODUCTO-CTRL-R REDEFINES WKS-PRODUCTO-CTRL.
006900     05  WKS-PROD-BLOQUE-ALTO   PIC 9(09).
007000     05  WKS-PROD-BLOQUE-BAJO   PIC 9(09).
007100 01  WKS-RESULTADO-CTRL         PIC 9V99999.
007200 01  WKS-RESULTADO-CTRL-R REDEFINES WKS-RESULTADO-CTRL.
007300     05  WKS-RES-ENTERO         PIC 9(01).
007400     05  WKS-RES-DECIMAL        PIC 9(05).
007500*
007600 LINKAGE SECTION.
007700 01  RLL-SEMILLA                PIC 9(09).
007800 01  RLL-TIENDA                 PIC 9(04).
007900 01  RLL-DIA-INDICE             PIC 9(05).
008000 01  RLL-CLIENTE                PIC 9(06).
008100 01  RLL-REGLA-ID               PIC 9(02).
008200 01  RLL-SUBINDICE              PIC 9(05).
008300 01  RLL-RESULTADO              PIC 9V99999.
008400*
008500 PROCEDURE DIVISION USING RLL-SEMILLA RLL-TIENDA RLL-DIA-INDICE
008600                           RLL-CLIENTE RLL-REGLA-ID RLL-SUBINDICE
008700                           RLL-RESULTADO.
008800*
008900 0000-CALCULA-SORTEO SECTION.
009000     IF RLL-REGLA-ID = 0
009100        MOVE 99 TO RLL-REGLA-ID
009200     END-IF
009300*--> TKT-011: SE DEJA LA SEMILLA EN VISTA DE BLOQUES POR SI SE
009400*--> REQUIERE EL DESPLIEGUE DE CONTROL (VER 0900-MUESTRA-SEMILLA).
009500     MOVE RLL-SEMILLA TO WKS-SEMILLA-CTRL
009600     DIVIDE RLL-SEMILLA BY WKS-MODULO GIVING WKS-COCIENTE
009700            REMAINDER WKS-ACUM
009800     COMPUTE WKS-PRODUCTO =
009900             (WKS-ACUM * WKS-MULTIPLICADOR) + RLL-TIENDA
010000     DIVIDE WKS-PRODUCTO BY WKS-MODULO GIVING WKS-COCIENTE
010100            REMAINDER WKS-ACUM
010200     COMPUTE WKS-PRODUCTO =
010300             (WKS-ACUM * WKS-MULTIPLICADOR) + RLL-DIA-INDICE
010400     DIVIDE WKS-PRODUCTO BY WKS-MODULO GIVING WKS-COCIENTE
010500            REMAINDER WKS-ACUM
010600     COMPUTE WKS-PRODUCTO =
010700             (WKS-ACUM * WKS-MULTIPLICADOR) + RLL-CLIENTE
010800     DIVIDE WKS-PRODUCTO BY WKS-MODULO GIVING WKS-COCIENTE
010900            REMAINDER WKS-ACUM
011000     COMPUTE WKS-PRODUCTO =
011100             (WKS-ACUM * WKS-MULTIPLICADOR) + RLL-REGLA-ID
011200     DIVIDE WKS-PRODUCTO BY WKS-MODULO GIVING WKS-COCIENTE
011300            REMAINDER WKS-ACUM
011400     COMPUTE WKS-PRODUCTO =
011500             (WKS-ACUM * WKS-MULTIPLICADOR) + RLL-SUBINDICE
011600     DIVIDE WKS-PRODUCTO BY WKS-MODULO GIVING WKS-COCIENTE
011700            REMAINDER WKS-ACUM
011800*--> TKT-011: SE DEJA EL ULTIMO PRODUCTO INTERMEDIO EN VISTA DE
011900*--> BLOQUES PARA EL MISMO DESPLIEGUE DE CONTROL DE AUDITORIA.
012000     MOVE WKS-PRODUCTO TO WKS-PRODUCTO-CTRL
012100*--> TKT-077: EL ROUNDED ES OBLIGATORIO, SIN EL EL ULTIMO DIGITO
012200*--> DEL RESULTADO SIEMPRE TRUNCABA EN CERO O NUEVE.
012300     COMPUTE RLL-RESULTADO ROUNDED = WKS-ACUM / WKS-MODULO
012400     MOVE RLL-RESULTADO TO WKS-RESULTADO-CTRL
012500     GOBACK.
012600 0000-CALCULA-SORTEO-E.          EXIT.
