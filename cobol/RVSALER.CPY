000100******************************************************************
000200* COPY        : RVSALER                                          *
000300* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000400* DESCRIPCION : AREA DE TRABAJO DE UNA VENTA INDIVIDUAL (RENGLON  *
000500*             : DE CANASTA). NO ES UN ARCHIVO, SE CONSTRUYE Y SE  *
000600*             : CONSUME DE INMEDIATO DENTRO DE RVSIM001, SECCION  *
000700*             : 6000-EMITE-VENTA / 7000-ACUMULA-VENTA.            *
000800* FECHA       : 03/02/2024                                       *
000900* PROGRAMADOR : C. EEDR (ERICK DANIEL RAMIREZ DIVAS)              *
001000******************************************************************
001100 01  RVSA-TRANSACCION.
001200     05  RVSA-FECHA                  PIC 9(08).
001300     05  RVSA-FECHA-R REDEFINES RVSA-FECHA.
001400         10  RVSA-ANIO               PIC 9(04).
001500         10  RVSA-MES                PIC 9(02).
001600         10  RVSA-DIA                PIC 9(02).
001700     05  RVSA-TIENDA                 PIC 9(04).
001800     05  RVSA-CLIENTE                PIC 9(06).
001900     05  RVSA-SKU                    PIC 9(06).
002000     05  RVSA-PRECIO                 PIC S9(05)V99.
002100     05  FILLER                      PIC X(10).
