000100******************************************************************
000200* COPY        : RVRPTR                                           *
000300* APLICACION  : VENTAS RETAIL - SIMULACION NOCTURNA               *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE SALIDA RVRPT (REPORTE HW3,  *
000500*             : CSV LINEA SECUENCIAL). TODAS LAS LINEAS (TITULOS, *
000600*             : RAYAS, RESUMENES Y DETALLE POR TIPO DE PRODUCTO)  *
000700*             : SE ARMAN EN WORKING-STORAGE Y SE ESCRIBEN POR LA  *
000800*             : UNICA VISTA DE TEXTO DEL RENGLON FISICO.          *
000900* FECHA       : 04/02/2024                                       *
001000* PROGRAMADOR : C. EEDR (ERICK DANIEL RAMIREZ DIVAS)              *
001100* 03/02/2024 EEDR TKT-404: SE QUITA RVRP-DETALLE; EL DETALLE POR  *
001200*            TIPO SE ARMA CON STRING DE ANCHO VARIABLE EN         *
001300*            RVSIM001 (9945/9955), NO CABIA EN CAMPOS FIJOS.      *
001400******************************************************************
001500 01  REG-RVRPT                       PIC X(133).
001600 01  RVRP-TEXTO REDEFINES REG-RVRPT.
001700     05  RVRP-TEXTO-LINEA            PIC X(133).
